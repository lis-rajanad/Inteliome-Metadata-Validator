000100*-----------------------------------------------------------*
000200*  CPSCHGRP - UN GRUPO DE SCHEMA (TODOS LOS REGISTROS DE    *
000300*             UN MISMO SCH-SCHEMA-NAME) ARMADO POR EL       *
000400*             CARGADOR Y ENVIADO AL VALIDADOR PGMSCHVL.     *
000500*  MAXIMO 120 REGISTROS POR SCHEMA (SH + TB + JN + CL).     *
000600*  1989-02-09 RAH TKT-IM-0118 VERSION INICIAL.               *
000700*  1995-01-17 RAH TKT-IM-0325 SUBIDO DE 80 A 120 REGISTROS.   *
000800*-----------------------------------------------------------*
000900 01  WS-SCHEMA-GROUP.
001000     05  SCG-NOMBRE               PIC X(30).
001100     05  SCG-CANTIDAD             PIC 9(04) COMP.
001200     05  SCG-REGISTRO OCCURS 120 TIMES
001300                      INDEXED BY SCG-IX.
001400         COPY CPSCHFLD.
001500     05  FILLER                   PIC X(01)   VALUE SPACE.
