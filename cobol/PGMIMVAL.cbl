000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMIMVAL.
000300 AUTHOR. R A HALVERSEN.
000400 INSTALLATION. DATA GOVERNANCE SYSTEMS DEPARTMENT.
000500 DATE-WRITTEN. 02/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                BATCH NOCTURNO - VALIDADOR DE METADATA          *
001000*                =================================               *
001100*    PROGRAMA CONDUCTOR (DRIVER) DEL VALIDADOR DE METADATA DE    *
001200*    "INTELIOME".  LEE LOS DOS ARCHIVOS DE ENTRADA SECUENCIALES  *
001300*    DE DEFINICIONES DE SCHEMA Y DE SEMANTICA, ARMA LOS GRUPOS   *
001400*    POR NOMBRE DE ARCHIVO (CONTROL BREAK), Y LLAMA A LOS DOS    *
001500*    SUBPROGRAMAS VALIDADORES (PGMSCHVL Y PGMSEMVL) PARA CADA    *
001600*    GRUPO, ESCRIBIENDO EL REPORTE DE VALIDACION LINEA A LINEA.  *
001700*-----------------------------------------------------------------
001800*                      REGISTRO DE CAMBIOS                       *
001900*-----------------------------------------------------------------
002000*    1989-02-09 RAH TKT-IM-0118 VERSION INICIAL DEL DRIVER DE     IM0118
002100*               CARGA Y VALIDACION DE SCHEMA/SEMANTICA.           IM0118
002200*    1990-05-14 RAH TKT-IM-0142 AGREGADA LA VALIDACION CRUZADA    IM0142
002300*               DE SEMANTICA CONTRA LOS SCHEMAS CARGADOS.         IM0142
002400*    1991-11-02 DJP TKT-IM-0201 AGREGADA LA SECCION DE            IM0201
002500*               DESCUBRIMIENTO (LISTADO DE NOMBRES DE ARCHIVO).   IM0201
002600*    1992-07-20 DJP TKT-IM-0233 AGREGADOS LOS CONTADORES DE       IM0233
002700*               SCHEMA/SEMANTICA APROBADOS Y RECHAZADOS.          IM0233
002800*    1993-03-11 MTK TKT-IM-0266 CORREGIDO EL CORTE DE CONTROL     IM0266
002900*               POR SEM-NAME CON BLANCOS A LA DERECHA.            IM0266
003000*    1994-09-05 MTK TKT-IM-0299 AGREGADO EL BANNER DE ABORTO      IM0299
003100*               CUANDO FALTA EL ARCHIVO SCHEMA-META.              IM0299
003200*    1995-01-17 RAH TKT-IM-0325 SUBIDA LA TABLA DE GRUPOS DE      IM0325
003300*               SCHEMA A 120 REGISTROS (VER CPSCHGRP).            IM0325
003400*    1996-06-02 CLV TKT-IM-0362 AGREGADO EL SWITCH UPSI-0 PARA    IM0362
003500*               ECO POR CONSOLA DE LAS LINEAS DEL REPORTE.        IM0362
003600*    1997-10-28 CLV TKT-IM-0390 CORREGIDO EL ANCHO DEL            IM0390
003700*               SEPARADOR A 64 GUIONES SEGUN EL ESTANDAR.         IM0390
003800*    1998-02-12 DJP TKT-IM-0410 REVISION AHO 2000: LOS CAMPOS DE  IM0410
003900*               FECHA SON SOLO DE DESPLIEGUE, NO SE USAN PARA     IM0410
004000*               ARITMETICA. NO SE REQUIERE VENTANEO DE SIGLO.
004100*    1999-01-05 DJP TKT-IM-0417 CERTIFICACION Y2K - FIRMADA SIN   IM0417
004200*               CAMBIOS DE CODIGO.                                IM0417
004300*    2001-05-30 MTK TKT-IM-0455 SUBIDA LA TABLA DE GRUPOS DE      IM0455
004400*               SEMANTICA A 120 REGISTROS (VER CPSEMGRP).         IM0455
004500*    2003-08-19 RAH TKT-IM-0480 REORDENADA LA CARGA PARA ARMAR    IM0480
004600*               LA TABLA DE SCHEMAS ANTES DE VALIDAR NADA.        IM0480
004700*    2006-02-14 CLV TKT-IM-0512 AGREGADA LA LINEA DE RESUMEN DE   IM0512
004800*               CONTADORES AL FINAL DEL REPORTE (AUDITORIA).      IM0512
004900*    2010-11-09 MTK TKT-IM-0560 LIMPIEZA MENOR DE TEXTOS DE TRAZA.IM0560
004910*    2012-06-14 RAH TKT-IM-0577 AGREGADOS COMENTARIOS DE BLOQUE   IM0577
004920*               Y DE LINEA EN TODA LA PROCEDURE DIVISION - LA     IM0577
004930*               LOGICA NO CAMBIA, SOLO SE DOCUMENTA EL POR QUE    IM0577
004940*               DE CADA PASO PARA EL PROXIMO QUE LO TOQUE.        IM0577
004950*    2012-09-03 RAH TKT-IM-0580 ACLARADOS COMENTARIOS QUE         IM0580
004960*               CONFUNDIAN LOS BUFFERS LOCALES DE ESTE PROGRAMA   IM0580
004970*               CON LOS GRUPOS CPSCHGRP/CPSEMGRP (USADOS POR      IM0580
004980*               PGMSCHVL/PGMSEMVL, NO POR ESTE PROGRAMA).         IM0580
005000*****************************************************************
005100 
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 
005600 SPECIAL-NAMES.
005700*    UPSI-0 ON = ECO POR CONSOLA DE CADA LINEA DEL REPORTE,
005800*    ADEMAS DE ESCRIBIRLA EN VALIDATION-LOG. USADO EN PRUEBAS.
005900     UPSI-0 ON STATUS IS WS-TRAZA-ON
006000             OFF STATUS IS WS-TRAZA-OFF.
006100 
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SCHEMA-FILE ASSIGN DDSCHEMA
006500     FILE STATUS IS FS-SCHEMA.
006600 
006700     SELECT SEMANT-FILE ASSIGN DDSEMANT
006800     FILE STATUS IS FS-SEMANT.
006900 
007000     SELECT VALID-LOG  ASSIGN DDVALLOG
007100     FILE STATUS IS FS-VALLOG.
007200 
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600 
007700 FD  SCHEMA-FILE
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  SCHEMA-FILE-REC             PIC X(260).
008100 
008200 FD  SEMANT-FILE
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  SEMANT-FILE-REC             PIC X(260).
008600 
008700 FD  VALID-LOG
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  VALLOG-FILE-REC             PIC X(132).
009100 
009200 
009300 WORKING-STORAGE SECTION.
009400*=======================*
009500 77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009600 
009700*----------- ARCHIVOS -------------------------------------------
009800 77  FS-SCHEMA                  PIC XX      VALUE SPACES.
009900 77  FS-SEMANT                  PIC XX      VALUE SPACES.
010000 77  FS-VALLOG                  PIC XX      VALUE SPACES.
010100 
010200 77  WS-STATUS-FIN-SCH          PIC X       VALUE 'N'.
010300     88  WS-FIN-SCH                         VALUE 'Y'.
010400     88  WS-NO-FIN-SCH                      VALUE 'N'.
010500 
010600 77  WS-STATUS-FIN-SEM          PIC X       VALUE 'N'.
010700     88  WS-FIN-SEM                         VALUE 'Y'.
010800     88  WS-NO-FIN-SEM                      VALUE 'N'.
010900 
011000 77  WS-ABORT-SWITCH            PIC X       VALUE 'N'.
011100     88  WS-ABORTAR                         VALUE 'Y'.
011200 
011300 77  WS-TRAZA-ON                PIC X       VALUE 'N'.
011400 77  WS-TRAZA-OFF               PIC X       VALUE 'N'.
011500 
011600*----------- REGISTROS DE TRABAJO (UN REGISTRO A LA VEZ) --------
011700 01  WS-SCHEMA-REC.
011800     COPY CPSCHFLD.
011900 
012000 01  WS-SEMANT-REC.
012100     COPY CPSEMFLD.
012200 
012300 COPY CPVALLOG.
012400 
012500*----------- TABLA CRUZADA DE SCHEMAS (PARA PGMSEMVL) -----------
012600 COPY CPSCHTAB.
012700 
012800*----------- NOMBRES ANTERIORES PARA EL CORTE DE CONTROL --------
012900 77  WS-SCHEMA-NAME-ANT         PIC X(30)   VALUE SPACES.
013000 77  WS-SEM-NAME-ANT            PIC X(30)   VALUE SPACES.
013100 
013200*----------- CONTADORES DE CARGA Y DE VALIDACION (COMP) ---------
013300 77  WS-SCHEMAS-LEIDOS          PIC 9(04) COMP VALUE ZERO.
013400 77  WS-SCHEMAS-OK              PIC 9(04) COMP VALUE ZERO.
013500 77  WS-SCHEMAS-MAL             PIC 9(04) COMP VALUE ZERO.
013600 77  WS-SEMANT-LEIDOS           PIC 9(04) COMP VALUE ZERO.
013700 77  WS-SEMANT-OK               PIC 9(04) COMP VALUE ZERO.
013800 77  WS-SEMANT-MAL              PIC 9(04) COMP VALUE ZERO.
013900 
014000*----------- IMPRESION DE CONTADORES -----------------------------
014100 77  WS-CONT-PRINT              PIC ZZZ9.
014200 77  WS-CONT-PRINT2             PIC ZZZ9.
014300 
014400*----------- RESULTADO DE CADA LLAMADA A UN VALIDADOR ------------
014500 77  WS-RETURN-CODE             PIC S9(04) COMP VALUE ZERO.
014600 77  WS-ERROR-MSG               PIC X(125)  VALUE SPACES.
014700 
014800*----------- NOMBRES DE LOS SUBPROGRAMAS VALIDADORES -------------
014900 77  WS-PGM-SCHVL               PIC X(08)   VALUE 'PGMSCHVL'.
015000 77  WS-PGM-SEMVL               PIC X(08)   VALUE 'PGMSEMVL'.
015100 
015200*----------- TODOS LOS GRUPOS DE SCHEMA YA LEIDOS ----------------
015300*    SE ARMA DURANTE LA CARGA (PARRAFO 1300) Y SE RECORRE EN EL
015400*    PASO DE VALIDACION (PARRAFO 2000) SIN VOLVER A LEER EL
015500*    ARCHIVO.
015600 01  WS-SCHEMA-GRUPOS.
015700     05  SCE-CANTIDAD            PIC 9(04) COMP VALUE ZERO.
015800     05  SCE-GRUPO OCCURS 30 TIMES INDEXED BY SCE-IX.
015900         10  SCG-NOMBRE          PIC X(30).
016000         10  SCG-CANTIDAD        PIC 9(04) COMP.
016100         10  SCG-REGISTRO OCCURS 120 TIMES
016200                          INDEXED BY SCG-IX.
016300             COPY CPSCHFLD.
016400     05  FILLER                  PIC X(01)   VALUE SPACE.
016500 
016600*----------- TODOS LOS GRUPOS DE SEMANTICA YA LEIDOS -------------
016700 01  WS-SEMANT-GRUPOS.
016800     05  SME-CANTIDAD            PIC 9(04) COMP VALUE ZERO.
016900     05  SME-GRUPO OCCURS 30 TIMES INDEXED BY SME-IX.
017000         10  SMG-NOMBRE          PIC X(30).
017100         10  SMG-CANTIDAD        PIC 9(04) COMP.
017200         10  SMG-REGISTRO OCCURS 120 TIMES
017300                          INDEXED BY SMG-IX.
017400             COPY CPSEMFLD.
017500     05  FILLER                  PIC X(01)   VALUE SPACE.
017600 
017700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017800 
017900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018000 PROCEDURE DIVISION.
018100 
074000 MAIN-PROGRAM-I.
074010*    DRIVER PRINCIPAL DEL BATCH. EL FLUJO ES SIEMPRE EL MISMO:
074020*    INICIALIZAR/CARGAR, VALIDAR SCHEMAS, VALIDAR SEMANTICA, CERRAR
074030*    CON EL RESUMEN. SI EL PASO DE INICIO NO PUDO ABRIR LOS ARCHIVOS
074040*    DE ENTRADA, SE SALTAN LOS DOS PASOS DE VALIDACION Y SE VA
074050*    DIRECTO AL CIERRE (QUE TAMBIEN SABE QUE HUBO UN ABORTO).

074060     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F

074070     IF NOT WS-ABORTAR THEN
074080        PERFORM 2000-VALID-SCHEMAS-I THRU 2000-VALID-SCHEMAS-F
074090        PERFORM 3000-VALID-SEMANT-I  THRU 3000-VALID-SEMANT-F
074100     END-IF

074110     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.

074120 MAIN-PROGRAM-F. GOBACK.


074130*----------------------------------------------------------------
074140*    PASOS 1 Y 2 DEL FLUJO DE BATCH: ABRE LOS TRES ARCHIVOS,
074150*    CARGA AMBOS ARCHIVOS DE ENTRADA COMPLETOS A MEMORIA (EL
074160*    VOLUMEN ESPERADO CABE HOLGADAMENTE EN LAS TABLAS DE 120
074170*    ENTRADAS POR GRUPO, MISMO LIMITE QUE CPSCHGRP/CPSEMGRP)
074175*    Y ESCRIBE EL RENGLON DE
074180*    DESCUBRIMIENTO. SI CUALQUIER OPEN FALLA, WS-ABORTAR QUEDA
074190*    ENCENDIDO Y EL RESTO DE ESTE PARRAFO SE SALTEA.
074200 1000-INICIO-I.

074210     OPEN OUTPUT VALID-LOG
074220     PERFORM 1010-ESCRIBIR-BANNER-I THRU 1010-ESCRIBIR-BANNER-F

074230     PERFORM 1100-ABRIR-SCHEMA-I  THRU 1100-ABRIR-SCHEMA-F
074240     IF NOT WS-ABORTAR THEN
074250        PERFORM 1200-ABRIR-SEMANT-I  THRU 1200-ABRIR-SEMANT-F
074260     END-IF

074270     IF NOT WS-ABORTAR THEN
074280        PERFORM 1300-CARGAR-SCHEMA-I THRU 1300-CARGAR-SCHEMA-F
074290        PERFORM 1400-CARGAR-SEMANT-I THRU 1400-CARGAR-SEMANT-F
074300        PERFORM 1500-LISTAR-CARGA-I  THRU 1500-LISTAR-CARGA-F
074310     END-IF.

074320 1000-INICIO-F. EXIT.


074330*----------------------------------------------------------------
074340*    RENGLON DE ARRANQUE DEL REPORTE - SIEMPRE EL PRIMERO QUE SE
074350*    ESCRIBE, AUN CUANDO LOS ARCHIVOS DE ENTRADA NO EXISTAN.
074360 1010-ESCRIBIR-BANNER-I.

074370     MOVE 'INFO ' TO LOG-SEVERIDAD
074380     MOVE SPACES TO LOG-MENSAJE
074390     STRING 'Inteliome Metadata Validator: Starting metadata '
074400            'validation...' DELIMITED BY SIZE INTO LOG-MENSAJE
074410     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F.

074420 1010-ESCRIBIR-BANNER-F. EXIT.


074430*----------------------------------------------------------------
074440*    GRABA UNA LINEA DEL REPORTE. SI UPSI-0 ESTA ENCENDIDO TAMBIEN
074450*    LA MUESTRA EN CONSOLA (SYSOUT) - TKT-IM-0362. TODOS LOS DEMAS  IM0362
074460*    PARRAFOS QUE ESCRIBEN AL REPORTE PASAN POR ESTE - ES EL UNICO
074470*    LUGAR DEL PROGRAMA CON UN WRITE A VALID-LOG.
074480 1020-GRABAR-LINEA-I.

074490     WRITE VALLOG-FILE-REC FROM WS-LOG-LINEA
074500     IF FS-VALLOG IS NOT EQUAL '00' THEN
074510        DISPLAY '* ERROR EN WRITE VALIDATION-LOG = ' FS-VALLOG
074520     END-IF

074530     IF WS-TRAZA-ON THEN
074540        DISPLAY LOG-SEVERIDAD ' ' LOG-MENSAJE
074550     END-IF.

074560 1020-GRABAR-LINEA-F. EXIT.


074570*----------------------------------------------------------------
074580*    SI EL DIRECTORIO/ARCHIVO DE SCHEMA NO EXISTE, EL BATCH NO
074590*    TIENE NADA QUE VALIDAR - SE GRABA EL ERROR Y SE ABORTA SIN
074600*    INTENTAR ABRIR SEMANTICA NI LLEGAR A LOS PASOS DE CARGA.
074610 1100-ABRIR-SCHEMA-I.

074620     OPEN INPUT SCHEMA-FILE
074630     IF FS-SCHEMA IS NOT EQUAL '00' THEN
074640        MOVE 'ERROR' TO LOG-SEVERIDAD
074650        MOVE 'Directory does not exist' TO LOG-MENSAJE
074660        PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F
074670        SET WS-ABORTAR TO TRUE
074680     END-IF.

074690 1100-ABRIR-SCHEMA-F. EXIT.


074700*----------------------------------------------------------------
074710*    MISMA IDEA QUE 1100 PERO PARA SEMANTICA. SI FALLA ACA, HAY
074720*    QUE CERRAR SCHEMA-FILE (YA QUEDO ABIERTO EN 1100) ANTES DE
074730*    ABORTAR, PARA NO DEJAR UN ARCHIVO COLGADO.
074740 1200-ABRIR-SEMANT-I.

074750     OPEN INPUT SEMANT-FILE
074760     IF FS-SEMANT IS NOT EQUAL '00' THEN
074770        MOVE 'ERROR' TO LOG-SEVERIDAD
074780        MOVE 'Directory does not exist' TO LOG-MENSAJE
074790        PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F
074800        CLOSE SCHEMA-FILE
074810        SET WS-ABORTAR TO TRUE
074820     END-IF.

074830 1200-ABRIR-SEMANT-F. EXIT.


074840*----------------------------------------------------------------
074850*    CARGA TODO EL ARCHIVO DE SCHEMA EN WS-SCHEMA-GRUPOS,
074860*    AGRUPANDO POR SCH-SCHEMA-NAME (CORTE DE CONTROL POR LECTURA
074870*    ANTICIPADA) Y ARMANDO AL MISMO TIEMPO LA TABLA CRUZADA DE
074880*    COLUMN-ID POR SCHEMA (WS-SCHEMA-TABLA) QUE VA A USAR MAS
074890*    ADELANTE PGMSEMVL. TKT-IM-0480: LA TABLA SE ARMA ACA, ANTES  IM0480
074900*    DE LLAMAR A NINGUN VALIDADOR - ASI LA REGLA M3/M4 PUEDE
074910*    CONSULTAR CUALQUIER SCHEMA SIN IMPORTAR EN QUE ORDEN VENGAN
074920*    LOS ARCHIVOS DE ENTRADA.
074930 1300-CARGAR-SCHEMA-I.

074940     SET WS-NO-FIN-SCH TO TRUE
074950     PERFORM 1310-LEER-SCHEMA-I THRU 1310-LEER-SCHEMA-F

074960     PERFORM 1315-ARMAR-TODOS-SCHEMA-I
074970        THRU 1315-ARMAR-TODOS-SCHEMA-F
074980        UNTIL WS-FIN-SCH

074990     MOVE WS-SCHEMAS-LEIDOS TO SCE-CANTIDAD.

075000 1300-CARGAR-SCHEMA-F. EXIT.


075010*----------------------------------------------------------------
075020*    ARMA UN GRUPO COMPLETO (UN SCHEMA) Y DEJA SU ENTRADA LISTA
075030*    EN LA TABLA CRUZADA WS-SCHEMA-TABLA ANTES DE SEGUIR CON EL
075040*    GRUPO SIGUIENTE. EL REGISTRO YA LEIDO (EL PRIMERO DEL GRUPO
075050*    NUEVO) SE USA PARA FIJAR EL NOMBRE Y REINICIAR LOS CONTADORES.
075060 1315-ARMAR-TODOS-SCHEMA-I.

075070     SET SCE-IX TO WS-SCHEMAS-LEIDOS
075080     SET SCE-IX UP BY 1
075090     ADD 1 TO WS-SCHEMAS-LEIDOS
075100     MOVE SCH-SCHEMA-NAME  TO SCG-NOMBRE(SCE-IX)
075110     MOVE SCH-SCHEMA-NAME  TO WS-SCHEMA-NAME-ANT
075120     MOVE ZERO             TO SCG-CANTIDAD(SCE-IX)

075130     SET SCT-IX TO SCE-IX
075140     MOVE SCH-SCHEMA-NAME  TO SCT-NOMBRE(SCT-IX)
075150     MOVE ZERO             TO SCT-COL-CANTIDAD(SCT-IX)
075160     MOVE WS-SCHEMAS-LEIDOS TO SCT-CANTIDAD

075170*    SE SIGUE AGREGANDO REGISTROS AL MISMO GRUPO MIENTRAS EL
075180*    NOMBRE DE SCHEMA NO CAMBIE - ESO ES EL CORTE DE CONTROL.
075190     PERFORM 1320-ARMAR-GRUPO-SCHEMA-I
075200        THRU 1320-ARMAR-GRUPO-SCHEMA-F
075210        UNTIL WS-FIN-SCH
075220           OR SCH-SCHEMA-NAME NOT EQUAL WS-SCHEMA-NAME-ANT.

075230 1315-ARMAR-TODOS-SCHEMA-F. EXIT.


075240*----------------------------------------------------------------
075250*    AGREGA EL REGISTRO ACTUAL AL GRUPO QUE SE ESTA ARMANDO Y
075260*    LEE EL SIGUIENTE, HASTA AGOTAR EL GRUPO O EL ARCHIVO. UN
075270*    REGISTRO CL TAMBIEN SE VUELCA A LA TABLA CRUZADA.
075280 1320-ARMAR-GRUPO-SCHEMA-I.

075290     SET SCG-IX TO SCG-CANTIDAD(SCE-IX)
075300     SET SCG-IX UP BY 1
075310     ADD 1 TO SCG-CANTIDAD(SCE-IX)
075320     MOVE WS-SCHEMA-REC TO SCG-REGISTRO(SCE-IX SCG-IX)

075330     IF SCH-REC-TYPE = 'CL' THEN
075340        PERFORM 1330-AGREGAR-COLUMNA-I
075350           THRU 1330-AGREGAR-COLUMNA-F
075360     END-IF

075370     PERFORM 1310-LEER-SCHEMA-I THRU 1310-LEER-SCHEMA-F.

075380 1320-ARMAR-GRUPO-SCHEMA-F. EXIT.


075390*----------------------------------------------------------------
075400*    AGREGA LA COLUMNA DEL CL ACTUAL A LA ENTRADA DE ESTE SCHEMA
075410*    EN LA TABLA CRUZADA (NO SE FILTRAN DUPLICADOS ACA - ESO LO
075420*    REVISA PGMSCHVL, REGLA S4).
075430 1330-AGREGAR-COLUMNA-I.

075440     SET SCT-IX TO SCE-IX

075450     SET SCT-COL-IX TO SCT-COL-CANTIDAD(SCT-IX)
075460     SET SCT-COL-IX UP BY 1
075470     ADD 1 TO SCT-COL-CANTIDAD(SCT-IX)
075480     MOVE SCH-CL-COLUMN-ID TO SCT-COL-ID(SCT-IX SCT-COL-IX).

075490 1330-AGREGAR-COLUMNA-F. EXIT.


075500*----------------------------------------------------------------
075510*    LECTURA ELEMENTAL DEL ARCHIVO DE SCHEMA. '10' (FIN DE
075520*    ARCHIVO) Y CUALQUIER OTRO STATUS DISTINTO DE '00' TERMINAN
075530*    EL LOOP DE CARGA DE LA MISMA MANERA - LA DIFERENCIA ES SOLO
075540*    EL DISPLAY DE DIAGNOSTICO EN CASO DE ERROR VERDADERO.
075550 1310-LEER-SCHEMA-I.

075560     READ SCHEMA-FILE INTO WS-SCHEMA-REC

075570     EVALUATE FS-SCHEMA
075580        WHEN '00'
075590           CONTINUE
075600        WHEN '10'
075610           SET WS-FIN-SCH TO TRUE
075620        WHEN OTHER
075630           DISPLAY '*ERROR EN LECTURA SCHEMA-FILE : ' FS-SCHEMA
075640           SET WS-FIN-SCH TO TRUE
075650     END-EVALUATE.

075660 1310-LEER-SCHEMA-F. EXIT.


075670*----------------------------------------------------------------
075680*    CARGA TODO EL ARCHIVO DE SEMANTICA EN WS-SEMANT-GRUPOS,
075690*    AGRUPANDO POR SEM-SEM-NAME. NO ARMA NINGUNA TABLA CRUZADA -
075700*    LOS REGISTROS SE VALIDAN TAL CUAL ESTAN BUFFEREADOS, Y LA
075710*    TABLA QUE NECESITAN PARA M3/M4 ES LA DE SCHEMAS, NO LA PROPIA.
075720 1400-CARGAR-SEMANT-I.

075730     SET WS-NO-FIN-SEM TO TRUE
075740     PERFORM 1410-LEER-SEMANT-I THRU 1410-LEER-SEMANT-F

075750     PERFORM 1415-ARMAR-TODOS-SEMANT-I
075760        THRU 1415-ARMAR-TODOS-SEMANT-F
075770        UNTIL WS-FIN-SEM

075780     MOVE WS-SEMANT-LEIDOS TO SME-CANTIDAD.

075790 1400-CARGAR-SEMANT-F. EXIT.


075800*----------------------------------------------------------------
075810*    ARMA UN GRUPO COMPLETO (UN ARCHIVO DE SEMANTICA) ANTES DE
075820*    SEGUIR CON EL GRUPO SIGUIENTE. MISMO PATRON DE CORTE DE
075830*    CONTROL QUE 1315, PERO SIN TABLA CRUZADA QUE ACTUALIZAR.
075840 1415-ARMAR-TODOS-SEMANT-I.

075850     SET SME-IX TO WS-SEMANT-LEIDOS
075860     SET SME-IX UP BY 1
075870     ADD 1 TO WS-SEMANT-LEIDOS
075880     MOVE SEM-SEM-NAME     TO SMG-NOMBRE(SME-IX)
075890     MOVE SEM-SEM-NAME     TO WS-SEM-NAME-ANT
075900     MOVE ZERO             TO SMG-CANTIDAD(SME-IX)

075910     PERFORM 1420-ARMAR-GRUPO-SEMANT-I
075920        THRU 1420-ARMAR-GRUPO-SEMANT-F
075930        UNTIL WS-FIN-SEM
075940           OR SEM-SEM-NAME NOT EQUAL WS-SEM-NAME-ANT.

075950 1415-ARMAR-TODOS-SEMANT-F. EXIT.


075960*----------------------------------------------------------------
075970*    AGREGA EL REGISTRO ACTUAL AL GRUPO DE SEMANTICA Y LEE EL
075980*    SIGUIENTE. NO HAY NADA EQUIVALENTE A 1330 ACA PORQUE LA
075990*    SEMANTICA NO APORTA A NINGUNA TABLA CRUZADA.
076000 1420-ARMAR-GRUPO-SEMANT-I.

076010     SET SMG-IX TO SMG-CANTIDAD(SME-IX)
076020     SET SMG-IX UP BY 1
076030     ADD 1 TO SMG-CANTIDAD(SME-IX)
076040     MOVE WS-SEMANT-REC TO SMG-REGISTRO(SME-IX SMG-IX)

076050     PERFORM 1410-LEER-SEMANT-I THRU 1410-LEER-SEMANT-F.

076060 1420-ARMAR-GRUPO-SEMANT-F. EXIT.


076070*----------------------------------------------------------------
076080*    LECTURA ELEMENTAL DEL ARCHIVO DE SEMANTICA - MISMO PATRON
076090*    QUE 1310-LEER-SCHEMA-I, PARA EL OTRO ARCHIVO DE ENTRADA.
076100 1410-LEER-SEMANT-I.

076110     READ SEMANT-FILE INTO WS-SEMANT-REC

076120     EVALUATE FS-SEMANT
076130        WHEN '00'
076140           CONTINUE
076150        WHEN '10'
076160           SET WS-FIN-SEM TO TRUE
076170        WHEN OTHER
076180           DISPLAY '*ERROR EN LECTURA SEMANT-FILE : ' FS-SEMANT
076190           SET WS-FIN-SEM TO TRUE
076200     END-EVALUATE.

076210 1410-LEER-SEMANT-F. EXIT.


076220*----------------------------------------------------------------
076230*    TKT-IM-0201: SECCION DE DESCUBRIMIENTO - LISTA LOS NOMBRES   IM0201
076240*    DE SCHEMA Y DE SEMANTICA CARGADOS Y EL RENGLON DE CONTEO.
076250*    ESTE PASO ES PURAMENTE INFORMATIVO, NO RECHAZA NADA - SOLO
076260*    LE DEJA AL ANALISTA UN REGISTRO DE QUE SE LEYO ANTES DE
076270*    EMPEZAR A VALIDAR.
076280 1500-LISTAR-CARGA-I.

076290     MOVE 'INFO ' TO LOG-SEVERIDAD
076300     MOVE 'Extracting schemas files...' TO LOG-MENSAJE
076310     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

076320     SET SCE-IX TO 1
076330     PERFORM 1510-LISTAR-UN-SCHEMA-I
076340        THRU 1510-LISTAR-UN-SCHEMA-F
076350        UNTIL SCE-IX > WS-SCHEMAS-LEIDOS

076360     MOVE 'INFO ' TO LOG-SEVERIDAD
076370     MOVE 'Extracting semantics files...' TO LOG-MENSAJE
076380     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

076390     SET SME-IX TO 1
076400     PERFORM 1520-LISTAR-UNA-SEMANT-I
076410        THRU 1520-LISTAR-UNA-SEMANT-F
076420        UNTIL SME-IX > WS-SEMANT-LEIDOS

076430     MOVE WS-SCHEMAS-LEIDOS TO WS-CONT-PRINT
076440     MOVE WS-SEMANT-LEIDOS  TO WS-CONT-PRINT2
076450     MOVE 'INFO ' TO LOG-SEVERIDAD
076460     MOVE SPACES TO LOG-MENSAJE
076470     STRING 'Loaded ' WS-CONT-PRINT ' schema(s) and '
076480            WS-CONT-PRINT2 ' semantics file(s)'
076490            DELIMITED BY SIZE INTO LOG-MENSAJE
076500     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F.

076510 1500-LISTAR-CARGA-F. EXIT.


076520*----------------------------------------------------------------
076530*    UN RENGLON "- NOMBRE" POR SCHEMA CARGADO.
076540 1510-LISTAR-UN-SCHEMA-I.

076550     MOVE 'INFO ' TO LOG-SEVERIDAD
076560     MOVE SPACES TO LOG-MENSAJE
076570     STRING '- ' SCG-NOMBRE(SCE-IX)
076580        DELIMITED BY SIZE INTO LOG-MENSAJE
076590     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F
076600     SET SCE-IX UP BY 1.

076610 1510-LISTAR-UN-SCHEMA-F. EXIT.


076620*----------------------------------------------------------------
076630*    UN RENGLON "- NOMBRE" POR ARCHIVO DE SEMANTICA CARGADO.
076640 1520-LISTAR-UNA-SEMANT-I.

076650     MOVE 'INFO ' TO LOG-SEVERIDAD
076660     MOVE SPACES TO LOG-MENSAJE
076670     STRING '- ' SMG-NOMBRE(SME-IX)
076680        DELIMITED BY SIZE INTO LOG-MENSAJE
076690     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F
076700     SET SME-IX UP BY 1.

076710 1520-LISTAR-UNA-SEMANT-F. EXIT.


076720*----------------------------------------------------------------
076730*    PASO 3 DEL FLUJO DE BATCH: VALIDA CADA GRUPO DE SCHEMA YA
076740*    CARGADO, CORTE DE CONTROL POR SCG-NOMBRE.  CADA GRUPO SE
076750*    PASA COMO ESTA, YA ARMADO, A PGMSCHVL - NO HAY SEGUNDA
076760*    LECTURA DE ARCHIVO EN ESTE PASO.
076770 2000-VALID-SCHEMAS-I.

076780     SET SCE-IX TO 1
076790     PERFORM 2100-VALID-UN-SCHEMA-I
076800        THRU 2100-VALID-UN-SCHEMA-F
076810        UNTIL SCE-IX > WS-SCHEMAS-LEIDOS.

076820 2000-VALID-SCHEMAS-F. EXIT.


076830*----------------------------------------------------------------
076840*    VALIDA UN SOLO SCHEMA: ESCRIBE EL SEPARADOR Y EL RENGLON
076850*    "VALIDATING...", LLAMA A PGMSCHVL PASANDOLE SOLO EL GRUPO DE
076860*    ESTE SCHEMA, Y SEGUN EL RETURN-CODE ESCRIBE EXITO O EL
076870*    MENSAJE DE ERROR QUE DEVOLVIO EL SUBPROGRAMA.
076880 2100-VALID-UN-SCHEMA-I.

076890     MOVE 'INFO ' TO LOG-SEVERIDAD
076900     MOVE SPACES TO LOG-MENSAJE
076910     MOVE ALL '-' TO LOG-MENSAJE(1:64)
076920     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

076930     MOVE 'INFO ' TO LOG-SEVERIDAD
076940     MOVE SPACES TO LOG-MENSAJE
076950     STRING 'Validating schema from ' SCG-NOMBRE(SCE-IX)
076960            '...' DELIMITED BY SIZE INTO LOG-MENSAJE
076970     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

076980     MOVE ZERO TO WS-RETURN-CODE
076990     MOVE SPACES TO WS-ERROR-MSG

077000*    EL SUBPROGRAMA SE DETIENE EN LA PRIMERA VIOLACION QUE
077010*    ENCUENTRA (REGLAS S1-S10) Y DEVUELVE SU TEXTO EN
077020*    WS-ERROR-MSG, CON RETURN-CODE DISTINTO DE CERO.
077030     CALL WS-PGM-SCHVL USING SCE-GRUPO(SCE-IX)
077040                              WS-RETURN-CODE
077050                              WS-ERROR-MSG

077060     IF WS-RETURN-CODE = ZERO THEN
077070        ADD 1 TO WS-SCHEMAS-OK
077080        MOVE 'INFO ' TO LOG-SEVERIDAD
077090        MOVE SPACES TO LOG-MENSAJE
077100        STRING "Schema '" SCG-NOMBRE(SCE-IX)
077110               "' validation passed!"
077120               DELIMITED BY SIZE INTO LOG-MENSAJE
077130     ELSE
077140        ADD 1 TO WS-SCHEMAS-MAL
077150        MOVE 'ERROR' TO LOG-SEVERIDAD
077160        MOVE SPACES TO LOG-MENSAJE
077170        STRING "ERROR Schema '" SCG-NOMBRE(SCE-IX)
077180               "' Validation Error: " WS-ERROR-MSG
077190               DELIMITED BY SIZE INTO LOG-MENSAJE
077200     END-IF
077210     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F
077220     SET SCE-IX UP BY 1.

077230 2100-VALID-UN-SCHEMA-F. EXIT.


077240*----------------------------------------------------------------
077250*    PASO 4 DEL FLUJO DE BATCH: VALIDA CADA GRUPO DE SEMANTICA
077260*    YA CARGADO, CONTRA LA TABLA CRUZADA DE SCHEMAS. ESTE PASO
077270*    CORRE SIEMPRE DESPUES DEL 2000, PERO EL RESULTADO DE LA
077280*    VALIDACION DE SCHEMAS NO CONDICIONA SI SE EJECUTA O NO -
077290*    UN SCHEMA INVALIDO NO DEBE DETENER LA VALIDACION DE LA
077300*    SEMANTICA DE OTRO ARCHIVO.
077310 3000-VALID-SEMANT-I.

077320     SET SME-IX TO 1
077330     PERFORM 3100-VALID-UNA-SEMANT-I
077340        THRU 3100-VALID-UNA-SEMANT-F
077350        UNTIL SME-IX > WS-SEMANT-LEIDOS.

077360 3000-VALID-SEMANT-F. EXIT.


077370*----------------------------------------------------------------
077380*    VALIDA UNA SEMANTICA: MISMO PATRON DE SEPARADOR/RENGLON DE
077390*    INICIO/LLAMADA/RESULTADO QUE 2100, PERO ADEMAS SE LE PASA A
077400*    PGMSEMVL LA TABLA CRUZADA DE SCHEMAS (WS-SCHEMA-TABLA) PARA
077410*    LAS REGLAS M3/M4, Y SE CIERRA CON UN SEPARADOR PROPIO (EN
077420*    2100 EL SEPARADOR DE CIERRE LO ABRE EL SIGUIENTE SCHEMA).
077430 3100-VALID-UNA-SEMANT-I.

077440     MOVE 'INFO ' TO LOG-SEVERIDAD
077450     MOVE SPACES TO LOG-MENSAJE
077460     MOVE ALL '-' TO LOG-MENSAJE(1:64)
077470     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

077480     MOVE 'INFO ' TO LOG-SEVERIDAD
077490     MOVE SPACES TO LOG-MENSAJE
077500     STRING 'Validating semantics from ' SMG-NOMBRE(SME-IX)
077510            '...' DELIMITED BY SIZE INTO LOG-MENSAJE
077520     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

077530     MOVE ZERO TO WS-RETURN-CODE
077540     MOVE SPACES TO WS-ERROR-MSG

077550     CALL WS-PGM-SEMVL USING SME-GRUPO(SME-IX)
077560                              WS-SCHEMA-TABLA
077570                              WS-RETURN-CODE
077580                              WS-ERROR-MSG

077590     IF WS-RETURN-CODE = ZERO THEN
077600        ADD 1 TO WS-SEMANT-OK
077610        MOVE 'INFO ' TO LOG-SEVERIDAD
077620        MOVE SPACES TO LOG-MENSAJE
077630        STRING SMG-NOMBRE(SME-IX) ' semantics is valid.'
077640               DELIMITED BY SIZE INTO LOG-MENSAJE
077650     ELSE
077660        ADD 1 TO WS-SEMANT-MAL
077670        MOVE 'ERROR' TO LOG-SEVERIDAD
077680        MOVE SPACES TO LOG-MENSAJE
077690        STRING 'ERROR Semantics validation failed for '
077700               SMG-NOMBRE(SME-IX) ': ' WS-ERROR-MSG
077710               DELIMITED BY SIZE INTO LOG-MENSAJE
077720     END-IF
077730     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

077740     MOVE 'INFO ' TO LOG-SEVERIDAD
077750     MOVE SPACES TO LOG-MENSAJE
077760     MOVE ALL '-' TO LOG-MENSAJE(1:64)
077770     PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F
077780     SET SME-IX UP BY 1.

077790 3100-VALID-UNA-SEMANT-F. EXIT.


077800*----------------------------------------------------------------
077810*    TKT-IM-0512: RESUMEN DE CONTADORES Y BANNER DE FIN (O DE     IM0512
077820*    ABORTO SI EL ARCHIVO DE ENTRADA NO PUDO ABRIRSE). SI
077830*    WS-ABORTAR ESTA ENCENDIDO NO SE ESCRIBE NINGUN RESUMEN -
077840*    EL UNICO RENGLON QUE QUEDA EN EL REPORTE ES EL ERROR DE
077850*    OPEN QUE YA SE GRABO EN 1100/1200, MAS EL BANNER INICIAL.
077860 9999-FINAL-I.

077870     IF NOT WS-ABORTAR THEN
077880        MOVE 'INFO ' TO LOG-SEVERIDAD
077890        MOVE WS-SCHEMAS-LEIDOS TO WS-CONT-PRINT
077900        MOVE SPACES TO LOG-MENSAJE
077910        STRING 'Schemas read: ' WS-CONT-PRINT
077920               DELIMITED BY SIZE INTO LOG-MENSAJE
077930        PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

077940        MOVE WS-SCHEMAS-OK  TO WS-CONT-PRINT
077950        MOVE WS-SCHEMAS-MAL TO WS-CONT-PRINT2
077960        MOVE SPACES TO LOG-MENSAJE
077970        STRING 'Schemas passed: ' WS-CONT-PRINT
077980               ' / failed: ' WS-CONT-PRINT2
077990               DELIMITED BY SIZE INTO LOG-MENSAJE
078000        PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

078010        MOVE WS-SEMANT-LEIDOS TO WS-CONT-PRINT
078020        MOVE SPACES TO LOG-MENSAJE
078030        STRING 'Semantics read: ' WS-CONT-PRINT
078040               DELIMITED BY SIZE INTO LOG-MENSAJE
078050        PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

078060        MOVE WS-SEMANT-OK  TO WS-CONT-PRINT
078070        MOVE WS-SEMANT-MAL TO WS-CONT-PRINT2
078080        MOVE SPACES TO LOG-MENSAJE
078090        STRING 'Semantics passed: ' WS-CONT-PRINT
078100               ' / failed: ' WS-CONT-PRINT2
078110               DELIMITED BY SIZE INTO LOG-MENSAJE
078120        PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

078130        MOVE 'INFO ' TO LOG-SEVERIDAD
078140        MOVE 'Validation completed!' TO LOG-MENSAJE
078150        PERFORM 1020-GRABAR-LINEA-I THRU 1020-GRABAR-LINEA-F

078160        CLOSE SCHEMA-FILE
078170        CLOSE SEMANT-FILE
078180     END-IF

078190     CLOSE VALID-LOG.
