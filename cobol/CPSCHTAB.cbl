000100*-----------------------------------------------------------*
000200*  CPSCHTAB - TABLA EN MEMORIA DE LOS SCHEMAS CARGADOS,      *
000300*             CON SUS COLUMN-ID, PARA LA VALIDACION CRUZADA  *
000400*             QUE HACE PGMSEMVL (REGLAS M3/M4).              *
000500*             ARMADA POR EL CARGADOR (PGMIMVAL) AL LEER EL   *
000600*             ARCHIVO DE SCHEMA, ANTES DE VALIDAR NADA.      *
000700*  MAXIMO 30 SCHEMAS, 120 COLUMNAS POR SCHEMA.               *
000800*  1989-02-09 RAH TKT-IM-0118 VERSION INICIAL.                *
000900*-----------------------------------------------------------*
001000 01  WS-SCHEMA-TABLA.
001100     05  SCT-CANTIDAD             PIC 9(04) COMP.
001200     05  SCT-SCHEMA OCCURS 30 TIMES
001300                    INDEXED BY SCT-IX.
001400         10  SCT-NOMBRE           PIC X(30).
001500         10  SCT-COL-CANTIDAD     PIC 9(04) COMP.
001600         10  SCT-COL-ID OCCURS 120 TIMES
001700                       INDEXED BY SCT-COL-IX
001800                       PIC X(30).
001900     05  FILLER                   PIC X(01)   VALUE SPACE.
