000100*-----------------------------------------------------------*
000200*  CPVALLOG - LINEA DEL REPORTE DE VALIDACION (132 BYTES)    *
000300*  1989-02-09 RAH TKT-IM-0118 VERSION INICIAL.                *
000400*-----------------------------------------------------------*
000500 01  WS-LOG-LINEA.
000600     05  LOG-SEVERIDAD            PIC X(05).
000700     05  FILLER                   PIC X(02)   VALUE SPACES.
000800     05  LOG-MENSAJE              PIC X(125).
