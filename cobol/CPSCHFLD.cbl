000100*-----------------------------------------------------------*
000200*    CPSCHFLD  -  CAMPOS DEL REGISTRO DE METADATA DE SCHEMA  *
000300*    ==========================================             *
000400*    UN REGISTRO POR ELEMENTO DE UN ARCHIVO .SCHEMA.         *
000500*    REC-TYPE DEFINE CUAL REDEFINES ES VALIDO:               *
000600*       SH = ENCABEZADO DEL SCHEMA (UNO POR SCHEMA)          *
000700*       TB = ENTRADA DE TABLA                                *
000800*       JN = CONDICION DE JOIN (HIJO DE LA TB ANTERIOR)      *
000900*       CL = ENTRADA DE COLUMNA                              *
001000*    LARGO TOTAL DEL REGISTRO = 260 BYTES.                   *
001100*    1989-02-09 RAH TKT-IM-0118 VERSION INICIAL.              *
001200*-----------------------------------------------------------*
001300     05  SCH-REC-TYPE             PIC X(02).
001400     05  SCH-SCHEMA-NAME          PIC X(30).
001500*        --- SH : ENCABEZADO DEL SCHEMA --------------------*
001600     05  SCH-DETALLE-SH.
001700         10  SCH-SH-SUBJECT-AREA  PIC X(30).
001800         10  SCH-SH-HAS-TABLEINFO PIC X(01).
001900         10  SCH-SH-HAS-COLUMNS   PIC X(01).
002000         10  FILLER               PIC X(196).
002100*        --- TB : ENTRADA DE TABLA ------------------------*
002200     05  SCH-DETALLE-TB REDEFINES SCH-DETALLE-SH.
002300         10  SCH-TB-TABLE-NAME    PIC X(30).
002400         10  SCH-TB-HAS-JOINS     PIC X(01).
002500         10  FILLER               PIC X(197).
002600*        --- JN : CONDICION DE JOIN (HIJA DE LA TB) --------*
002700     05  SCH-DETALLE-JN REDEFINES SCH-DETALLE-SH.
002800         10  SCH-JN-TABLE-NAME    PIC X(30).
002900         10  SCH-JN-JOIN-COND     PIC X(60).
003000         10  FILLER               PIC X(138).
003100*        --- CL : ENTRADA DE COLUMNA ------------------------*
003200     05  SCH-DETALLE-CL REDEFINES SCH-DETALLE-SH.
003300         10  SCH-CL-COLUMN-ID     PIC X(30).
003400         10  SCH-CL-COL-NAME      PIC X(30).
003500         10  SCH-CL-COL-TYPE      PIC X(15).
003600         10  SCH-CL-COL-COLUMN    PIC X(30).
003700         10  SCH-CL-COL-DESC      PIC X(60).
003800         10  SCH-CL-PK-FLAG       PIC X(01).
003900         10  SCH-CL-COL-TABLE     PIC X(30).
004000         10  SCH-CL-EXTRA-KEY     PIC X(30).
004100         10  SCH-CL-NESTED-FLAG   PIC X(01).
004200         10  FILLER               PIC X(01).
