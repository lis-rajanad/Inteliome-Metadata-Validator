000100*-----------------------------------------------------------*
000200*  CPSEMGRP - UN GRUPO DE SEMANTICA (TODOS LOS REGISTROS    *
000300*             DE UN MISMO SEM-SEM-NAME) ARMADO POR EL       *
000400*             CARGADOR Y ENVIADO AL VALIDADOR PGMSEMVL.     *
000500*  MAXIMO 120 REGISTROS POR ARCHIVO DE SEMANTICA.           *
000600*  1989-02-09 RAH TKT-IM-0118 VERSION INICIAL.               *
000700*  2001-05-30 MTK TKT-IM-0455 SUBIDO DE 80 A 120 REGISTROS.   *
000800*-----------------------------------------------------------*
000900 01  WS-SEMANT-GROUP.
001000     05  SMG-NOMBRE               PIC X(30).
001100     05  SMG-CANTIDAD             PIC 9(04) COMP.
001200     05  SMG-REGISTRO OCCURS 120 TIMES
001300                      INDEXED BY SMG-IX.
001400         COPY CPSEMFLD.
001500     05  FILLER                   PIC X(01)   VALUE SPACE.
