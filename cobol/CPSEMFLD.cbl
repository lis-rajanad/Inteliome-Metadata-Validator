000100*-----------------------------------------------------------*
000200*  CPSEMFLD  -  CAMPOS DEL REGISTRO DE METADATA DE SEMANTICA *
000300*  ===========================================              *
000400*  UN REGISTRO POR ELEMENTO DE UN ARCHIVO .SEMANTICS.        *
000500*  REC-TYPE DEFINE CUAL REDEFINES ES VALIDO:                 *
000600*     SM = ENCABEZADO DE SEMANTICA (UNO POR ARCHIVO)         *
000700*     SR = REFERENCIA A UN SCHEMA FUENTE                     *
000800*     SC = COLUMNA FUENTE (HIJA DE LA SR ANTERIOR)           *
000900*     AT = ATRIBUTO DE NEGOCIO                               *
001000*     MT = METRICA DE NEGOCIO (MISMO LAYOUT QUE AT)          *
001100*  LARGO TOTAL DEL REGISTRO = 260 BYTES.                     *
001200*  1989-02-09 RAH TKT-IM-0118 VERSION INICIAL.                *
001300*-----------------------------------------------------------*
001400     05  SEM-REC-TYPE             PIC X(02).
001500     05  SEM-SEM-NAME             PIC X(30).
001600*        --- SM : ENCABEZADO DE SEMANTICA ------------------*
001700     05  SEM-DETALLE-SM.
001800         10  SEM-SM-HAS-FOLDER    PIC X(01).
001900         10  SEM-SM-HAS-TYPE      PIC X(01).
002000         10  SEM-SM-HAS-SOURCE    PIC X(01).
002100         10  FILLER               PIC X(225).
002200*        --- SR : REFERENCIA A SCHEMA FUENTE ---------------*
002300     05  SEM-DETALLE-SR REDEFINES SEM-DETALLE-SM.
002400         10  SEM-SR-SOURCE-KEY    PIC X(40).
002500         10  SEM-SR-HAS-COLUMNS   PIC X(01).
002600         10  FILLER               PIC X(187).
002700*        --- SC : COLUMNA FUENTE (HIJA DE LA SR) -----------*
002800     05  SEM-DETALLE-SC REDEFINES SEM-DETALLE-SM.
002900         10  SEM-SC-SOURCE-KEY    PIC X(40).
003000         10  SEM-SC-COLUMN-ID     PIC X(30).
003100         10  FILLER               PIC X(158).
003200*        --- AT / MT : ATRIBUTO O METRICA -------------------*
003300     05  SEM-DETALLE-AM REDEFINES SEM-DETALLE-SM.
003400         10  SEM-AM-ITEM-KEY      PIC X(30).
003500         10  SEM-AM-ITEM-NAME     PIC X(30).
003600         10  SEM-AM-HAS-NAME      PIC X(01).
003700         10  SEM-AM-HAS-DESC      PIC X(01).
003800         10  SEM-AM-HAS-CALC      PIC X(01).
003900         10  SEM-AM-CALCULATION   PIC X(100).
004000         10  SEM-AM-HAS-FILTER    PIC X(01).
004100         10  SEM-AM-FILTER-BAD    PIC X(01).
004200         10  SEM-AM-FUNCTION-BAD  PIC X(01).
004300         10  SEM-AM-EXTRA-KEY     PIC X(30).
004400         10  FILLER               PIC X(32).
