000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSCHVL.
000300 AUTHOR. R A HALVERSEN.
000400 INSTALLATION. DATA GOVERNANCE SYSTEMS DEPARTMENT.
000500 DATE-WRITTEN. 02/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                 SUBPROGRAMA VALIDADOR DE SCHEMA               *
001000*                 ================================              *
001100*    RECIBE UN GRUPO DE REGISTROS DE UN MISMO SCHEMA (SH, TB,   *
001200*    JN Y CL) ARMADO POR PGMIMVAL Y VERIFICA LAS REGLAS DE       *
001300*    NEGOCIO S1 A S10.  SE DETIENE EN LA PRIMERA VIOLACION Y LA  *
001400*    DEVUELVE POR LINKAGE JUNTO CON UN CODIGO DE RETORNO.        *
001500*-----------------------------------------------------------------
001600*                      REGISTRO DE CAMBIOS                       *
001700*-----------------------------------------------------------------
001800*    1989-02-09 RAH TKT-IM-0119 VERSION INICIAL - VALIDA          IM0119
001900*               ENCABEZADO Y TABLAS.                              IM0119
002000*    1990-06-03 RAH TKT-IM-0150 AGREGADA LA VALIDACION DE         IM0150
002100*               CONDICIONES DE JOIN (REGLA S3).                   IM0150
002200*    1991-12-09 DJP TKT-IM-0205 AGREGADA LA VALIDACION DE         IM0205
002300*               ENTRADAS DE COLUMNA (REGLAS S4 A S9).             IM0205
002400*    1992-08-14 DJP TKT-IM-0240 AGREGADA LA REGLA S10 DE          IM0240
002500*               REFERENCIA DE TABLA EN LA COLUMNA.                IM0240
002600*    1994-02-22 MTK TKT-IM-0280 CORREGIDO EL ORDEN DE LOS         IM0280
002700*               CHEQUEOS DE COLUMNA SEGUN EL ESTANDAR (S5-S10).   IM0280
002800*    1998-02-12 DJP TKT-IM-0410 REVISION ANO 2000: ESTE PROGRAMA  IM0410
002900*               NO USA FECHAS, NO SE REQUIERE VENTANEO DE SIGLO.  IM0410
003000*    1999-01-05 DJP TKT-IM-0417 CERTIFICACION Y2K - FIRMADA SIN   IM0417
003100*               CAMBIOS DE CODIGO.                                IM0417
003200*    2004-05-11 RAH TKT-IM-0495 CORREGIDO EL FORMATO DE CLAVE DE  IM0495
003300*               COLUMNA PARA PERMITIR GUION BAJO INICIAL.         IM0495
003400*    2009-09-30 CLV TKT-IM-0545 LIMPIEZA MENOR DE TEXTOS DE ERROR.IM0545
003410*    2012-06-14 RAH TKT-IM-0576 AGREGADOS COMENTARIOS DE BLOQUE   IM0576
003420*               Y DE LINEA EN TODA LA PROCEDURE DIVISION - LA     IM0576
003430*               LOGICA NO CAMBIA, SOLO SE DOCUMENTA EL POR QUE    IM0576
003440*               DE CADA PASO PARA EL PROXIMO QUE LO TOQUE.        IM0576
003450*    2012-09-03 RAH TKT-IM-0580 LINKAGE SECTION AHORA USA COPY    IM0580
003460*               CPSCHGRP EN LUGAR DE REPETIR EL GRUPO A MANO -    IM0580
003470*               UN SOLO LUGAR PARA MANTENER LA FORMA DEL GRUPO.   IM0580
003500*****************************************************************
003600 
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 
004100 SPECIAL-NAMES.
004200*    CLASE DE CARACTERES VALIDOS PARA UN IDENTIFICADOR (REGLA
004300*    S6) Y PARA EL TEXTO BASICO DE UNA CONDICION DE JOIN (S3).
004400     CLASS WS-CLASE-ID    IS 'A' THRU 'Z', 'a' THRU 'z',
004500                              '0' THRU '9', '_'.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900 
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 WORKING-STORAGE SECTION.
005500*=======================*
005600 77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005700 
005800*----------- INDICES Y CONTADORES DE TRABAJO (COMP) --------------
005900 77  WS-IX                      PIC 9(04) COMP VALUE ZERO.
006000 77  WS-POS                     PIC 9(04) COMP VALUE ZERO.
006100 77  WS-LARGO                   PIC 9(04) COMP VALUE ZERO.
006200 
006300*----------- SWITCH DE "YA SE ENCONTRO UNA VIOLACION" ------------
006400 77  WS-VIOL-SWITCH             PIC X       VALUE 'N'.
006500     88  WS-HAY-VIOLACION                   VALUE 'Y'.
006600     88  WS-SIN-VIOLACION                   VALUE 'N'.
006700 
006800*----------- TABLA DE NOMBRES DE TABLA VISTOS (REGLA S10) --------
006900 01  WS-TABLAS-VISTAS.
007000     05  WS-TABLAS-CANT         PIC 9(04) COMP VALUE ZERO.
007100     05  WS-TABLAS-NOMBRE OCCURS 120 TIMES
007200                          INDEXED BY WS-TABLAS-IX
007300                          PIC X(30).
007400     05  FILLER                 PIC X(01)   VALUE SPACE.
007500 
007600*----------- CAMPOS DE TRABAJO PARA ARMAR MENSAJES DE ERROR ------
007700 77  WS-CLAVE                   PIC X(30)   VALUE SPACES.
007800 77  WS-ATRIBUTO                PIC X(30)   VALUE SPACES.
007900 77  WS-TIPO-ESPERADO           PIC X(30)   VALUE SPACES.
008000 77  WS-UN-CARACTER              PIC X(01)   VALUE SPACE.
008100 
008200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008300 
008400*-------------------------------------------------------------
008500 LINKAGE SECTION.
008600*================*
008650     COPY CPSCHGRP.
009400 
009500 77  LK-RETURN-CODE              PIC S9(04) COMP.
009600 77  LK-ERROR-MSG                PIC X(125).
009700 
009800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009900 PROCEDURE DIVISION USING WS-SCHEMA-GROUP
010000                           LK-RETURN-CODE
010100                           LK-ERROR-MSG.
010200 
074000 MAIN-PROGRAM-I.
074010*    PARRAFO CONTROLADOR. LAS REGLAS S1 A S10 SE EVALUAN EN BLOQUES
074020*    (ENCABEZADO, TABLAS/JOINS, COLUMNAS) Y CADA BLOQUE SOLO SE
074030*    INTENTA SI EL ANTERIOR NO ENCONTRO VIOLACION - UN SCHEMA SIN
074040*    ENCABEZADO VALIDO NO TIENE SENTIDO SEGUIRLO REVISANDO.

074050     MOVE ZERO   TO LK-RETURN-CODE
074060     MOVE SPACES TO LK-ERROR-MSG
074070     MOVE ZERO   TO WS-TABLAS-CANT
074080     SET WS-SIN-VIOLACION TO TRUE

074090*    S1 - LAS TRES SECCIONES DEL ENCABEZADO.
074100     PERFORM 1000-VALID-ENCABEZADO-I
074110        THRU 1000-VALID-ENCABEZADO-F

074120*    S2/S3 - CADA TABLA Y SUS JOINS, EN ORDEN DE REGISTRO.
074130     IF WS-SIN-VIOLACION THEN
074140        PERFORM 2000-VALID-TABLAS-I THRU 2000-VALID-TABLAS-F
074150     END-IF

074160*    S4 A S10 - CADA ENTRADA DE COLUMNA, EN ORDEN DE REGISTRO.
074170     IF WS-SIN-VIOLACION THEN
074180        PERFORM 3000-VALID-COLUMNAS-I THRU 3000-VALID-COLUMNAS-F
074190     END-IF.

074200 MAIN-PROGRAM-F. GOBACK.


074210*----------------------------------------------------------------
074220*    REGLA S1: LAS TRES SECCIONES REQUERIDAS DEBEN ESTAR
074230*    PRESENTES.  SE ASUME QUE EL PRIMER REGISTRO DEL GRUPO ES
074240*    EL ENCABEZADO (SH); SI NO LO ES SE TRATA COMO AUSENTE.
074250 1000-VALID-ENCABEZADO-I.

074260     SET SCG-IX TO 1

074270*    SUBJECT-AREA AUSENTE O VACIA SE RECHAZA DE UNA - NO TIENE
074280*    SENTIDO SEGUIR MIRANDO TABLE-INFO NI COLUMNS SIN SABER DE
074290*    QUE AREA DE NEGOCIO ES ESTE SCHEMA.
074300     IF SCH-REC-TYPE(SCG-IX) NOT = 'SH'
074310           OR SCH-SH-SUBJECT-AREA(SCG-IX) = SPACES THEN
074320        MOVE 'subject_area' TO WS-CLAVE
074330        PERFORM 8100-MISSING-KEY-I THRU 8100-MISSING-KEY-F
074340     ELSE
074350        IF SCH-SH-HAS-TABLEINFO(SCG-IX) NOT = 'Y' THEN
074360           MOVE 'table_info' TO WS-CLAVE
074370           PERFORM 8100-MISSING-KEY-I THRU 8100-MISSING-KEY-F
074380        ELSE
074390*          TABLE-INFO ESTA BIEN - FALTA CONFIRMAR QUE HAYA UNA
074400*          SECCION COLUMNS, AUNQUE SEA CON UNA SOLA ENTRADA.
074410           IF SCH-SH-HAS-COLUMNS(SCG-IX) NOT = 'Y' THEN
074420              MOVE 'columns' TO WS-CLAVE
074430              PERFORM 8100-MISSING-KEY-I THRU 8100-MISSING-KEY-F
074440           END-IF
074450        END-IF
074460     END-IF.

074470 1000-VALID-ENCABEZADO-F. EXIT.


074480*----------------------------------------------------------------
074490*    REGLAS S2/S3: RECORRE LAS ENTRADAS DE TABLA (TB) Y SUS
074500*    JOINS (JN) HIJOS, EN ORDEN DE REGISTRO, ACUMULANDO LOS
074510*    NOMBRES DE TABLA VISTOS PARA LA REGLA S10.
074520 2000-VALID-TABLAS-I.

074530*    SE EMPIEZA EN EL REGISTRO 2 (EL 1 ES EL ENCABEZADO SH, YA
074540*    VALIDADO EN 1000) Y SE AVANZA HASTA TOPAR LA PRIMERA CL -
074550*    ESO MARCA EL FIN DE LA SECCION DE TABLAS/JOINS.
074560     SET SCG-IX TO 2
074570     PERFORM 2100-VALID-UNA-TABLA-I
074580        THRU 2100-VALID-UNA-TABLA-F
074590        UNTIL SCG-IX > SCG-CANTIDAD
074600           OR WS-HAY-VIOLACION
074610           OR SCH-REC-TYPE(SCG-IX) = 'CL'.

074620 2000-VALID-TABLAS-F. EXIT.


074630*----------------------------------------------------------------
074640*    DESPACHA EL REGISTRO ACTUAL SEGUN SU TIPO - UNA TB SE VALIDA
074650*    CON LA REGLA S2, UNA JN CON LA S3. CUALQUIER OTRO TIPO EN
074660*    ESTE RANGO DE REGISTROS NO DEBERIA APARECER, PERO CONTINUE
074670*    LO DEJA PASAR SIN ROMPER EL PROGRAMA.
074680 2100-VALID-UNA-TABLA-I.

074690     EVALUATE SCH-REC-TYPE(SCG-IX)
074700        WHEN 'TB'
074710           PERFORM 2200-VALID-TB-I THRU 2200-VALID-TB-F
074720        WHEN 'JN'
074730           PERFORM 2300-VALID-JN-I THRU 2300-VALID-JN-F
074740        WHEN OTHER
074750           CONTINUE
074760     END-EVALUATE

074770     SET SCG-IX UP BY 1.

074780 2100-VALID-UNA-TABLA-F. EXIT.


074790*----------------------------------------------------------------
074800*    REGLA S2: CLAVE DE TABLA AUSENTE O VACIA, Y JOINS AUSENTE.
074810*    (EL FORMATO "LISTA DE STRINGS" DE JOINS YA LO GARANTIZA EL
074820*    CARGADOR AL ARMAR EL REGISTRO PLANO - NO HAY ESTRUCTURAS
074830*    ANIDADAS POSIBLES EN ESTE MODELO DE REGISTRO.)
074840 2200-VALID-TB-I.

074850     IF SCH-TB-TABLE-NAME(SCG-IX) = SPACES THEN
074860        MOVE 'table'      TO WS-CLAVE
074870        MOVE 'table_info' TO WS-ATRIBUTO
074880        PERFORM 8200-EMPTY-VALUE-I THRU 8200-EMPTY-VALUE-F
074890     ELSE
074900        IF SCH-TB-HAS-JOINS(SCG-IX) NOT = 'Y' THEN
074910           MOVE 'joins' TO WS-CLAVE
074920           PERFORM 8100-MISSING-KEY-I THRU 8100-MISSING-KEY-F
074930        ELSE
074940*          LA TABLA QUEDA BIEN - SE AGREGA SU NOMBRE A LA LISTA
074950*          DE TABLAS VISTAS, QUE LA REGLA S10 CONSULTA MAS
074960*          ADELANTE AL VALIDAR LAS REFERENCIAS DE COLUMNA.
074970           SET WS-TABLAS-IX TO WS-TABLAS-CANT
074980           SET WS-TABLAS-IX UP BY 1
074990           ADD 1 TO WS-TABLAS-CANT
075000           MOVE SCH-TB-TABLE-NAME(SCG-IX)
075010              TO WS-TABLAS-NOMBRE(WS-TABLAS-IX)
075020        END-IF
075030     END-IF.

075040 2200-VALID-TB-F. EXIT.


075050*----------------------------------------------------------------
075060*    REGLA S3: LA CONDICION DE JOIN DEBE SER
075070*    IDENTIFICADOR[.IDENTIFICADOR] = IDENTIFICADOR[.IDENTIFICADOR]
075080*    CON EXACTAMENTE UN " = " (UN SOLO ESPACIO DE CADA LADO).
075090 2300-VALID-JN-I.

075100*    JOIN-COND VACIA NO ES ERROR DE ESTA REGLA - EL CARGADOR YA
075110*    LA MARCARIA COMO "JOINS" FALTANTE EN LA TB PADRE SI CORRESPONDE.
075120     IF SCH-JN-JOIN-COND(SCG-IX) NOT = SPACES THEN
075130        PERFORM 2310-CHECK-FORMATO-JOIN-I
075140           THRU 2310-CHECK-FORMATO-JOIN-F
075150     END-IF.

075160 2300-VALID-JN-F. EXIT.


075170*----------------------------------------------------------------
075180*    PRIMERO CUENTA CUANTAS VECES APARECE " = " EN EL TEXTO; SI NO
075190*    ES EXACTAMENTE UNA VEZ, EL FORMATO YA ES INVALIDO SIN
075200*    NECESIDAD DE MIRAR LOS LADOS.
075210 2310-CHECK-FORMATO-JOIN-I.

075220     MOVE ZERO TO WS-POS
075230     INSPECT SCH-JN-JOIN-COND(SCG-IX)
075240        TALLYING WS-LARGO FOR CHARACTERS BEFORE SPACE

075250     MOVE ZERO TO WS-LARGO
075260     PERFORM 2320-CONTAR-SEP-I THRU 2320-CONTAR-SEP-F
075270        VARYING WS-IX FROM 1 BY 1
075280        UNTIL WS-IX > 58

075290     IF WS-LARGO NOT = 1 THEN
075300        MOVE 'join condition' TO WS-CLAVE
075310        PERFORM 8300-INVALID-FORMAT-I THRU 8300-INVALID-FORMAT-F
075320     ELSE
075330        PERFORM 2330-CHECK-LADOS-JOIN-I
075340           THRU 2330-CHECK-LADOS-JOIN-F
075350     END-IF.

075360 2310-CHECK-FORMATO-JOIN-F. EXIT.


075370*----------------------------------------------------------------
075380*    CUENTA LAS OCURRENCIAS DE " = " (SEPARADOR DE UN SOLO
075390*    ESPACIO) EN EL TEXTO DE LA CONDICION DE JOIN.
075400 2320-CONTAR-SEP-I.

075410     IF SCH-JN-JOIN-COND(SCG-IX)(WS-IX:3) = ' = ' THEN
075420        ADD 1 TO WS-LARGO
075430     END-IF.

075440 2320-CONTAR-SEP-F. EXIT.


075450*----------------------------------------------------------------
075460*    VERIFICA QUE CADA LADO DEL " = " SEA UN IDENTIFICADOR O UN
075470*    PAR IDENTIFICADOR.IDENTIFICADOR (SOLO LETRAS, DIGITOS,
075480*    GUION BAJO Y, A LO SUMO, UN PUNTO).
075490 2330-CHECK-LADOS-JOIN-I.

075500*    SE VUELVE A UBICAR EL SEPARADOR (YA SE SABE QUE HAY UNO
075510*    SOLO) PARA SABER DONDE CORTAR CADA LADO.
075520     MOVE ZERO TO WS-POS
075530     PERFORM 2340-UBICAR-SEP-I THRU 2340-UBICAR-SEP-F
075540        VARYING WS-IX FROM 1 BY 1
075550        UNTIL WS-IX > 58 OR WS-POS NOT = ZERO

075560     IF WS-POS = ZERO THEN
075570        MOVE 'join condition' TO WS-CLAVE
075580        PERFORM 8300-INVALID-FORMAT-I THRU 8300-INVALID-FORMAT-F
075590     ELSE
075600*       LADO IZQUIERDO: DESDE EL PRINCIPIO HASTA JUSTO ANTES DEL
075610*       SEPARADOR.
075620        PERFORM 2350-CHECK-UN-LADO-I THRU 2350-CHECK-UN-LADO-F
075630           VARYING WS-LARGO FROM 1 BY 1
075640           UNTIL WS-LARGO > WS-POS - 1 OR WS-HAY-VIOLACION

075650        IF NOT WS-HAY-VIOLACION THEN
075660*          LADO DERECHO: DESDE DESPUES DEL SEPARADOR (3 BYTES,
075670*          " = ") HASTA EL PRIMER ESPACIO O EL FINAL DEL CAMPO.
075680           COMPUTE WS-IX = WS-POS + 3
075690           PERFORM 2360-CHECK-OTRO-LADO-I
075700              THRU 2360-CHECK-OTRO-LADO-F
075710              VARYING WS-LARGO FROM WS-IX BY 1
075720              UNTIL WS-LARGO > 60 OR WS-HAY-VIOLACION
075730        END-IF
075740     END-IF.

075750 2330-CHECK-LADOS-JOIN-F. EXIT.


075760*----------------------------------------------------------------
075770*    MARCA WS-POS CON LA POSICION DEL SEPARADOR " = " ENCONTRADO.
075780 2340-UBICAR-SEP-I.

075790     IF SCH-JN-JOIN-COND(SCG-IX)(WS-IX:3) = ' = ' THEN
075800        MOVE WS-IX TO WS-POS
075810     END-IF.

075820 2340-UBICAR-SEP-F. EXIT.


075830*----------------------------------------------------------------
075840*    REVISA UN CARACTER DEL LADO IZQUIERDO DEL JOIN (HASTA
075850*    WS-POS - 1). PERMITE LETRAS, DIGITOS, GUION BAJO Y PUNTO.
075860 2350-CHECK-UN-LADO-I.

075870     MOVE SCH-JN-JOIN-COND(SCG-IX)(WS-LARGO:1) TO WS-UN-CARACTER

075880     IF WS-UN-CARACTER NOT = '.'
075890           AND WS-UN-CARACTER IS NOT WS-CLASE-ID THEN
075900        MOVE 'join condition' TO WS-CLAVE
075910        PERFORM 8300-INVALID-FORMAT-I THRU 8300-INVALID-FORMAT-F
075920     END-IF.

075930 2350-CHECK-UN-LADO-F. EXIT.


075940*----------------------------------------------------------------
075950*    REVISA UN CARACTER DEL LADO DERECHO DEL JOIN, DESDE EL
075960*    SEPARADOR HASTA EL PRIMER ESPACIO O EL FINAL DEL CAMPO. UN
075970*    ESPACIO AQUI NO ES ERROR, MARCA EL FIN DEL IDENTIFICADOR.
075980 2360-CHECK-OTRO-LADO-I.

075990     MOVE SCH-JN-JOIN-COND(SCG-IX)(WS-LARGO:1) TO WS-UN-CARACTER

076000     IF WS-UN-CARACTER NOT = SPACE THEN
076010        IF WS-UN-CARACTER NOT = '.'
076020              AND WS-UN-CARACTER IS NOT WS-CLASE-ID THEN
076030           MOVE 'join condition' TO WS-CLAVE
076040           PERFORM 8300-INVALID-FORMAT-I
076050              THRU 8300-INVALID-FORMAT-F
076060        END-IF
076070     END-IF.

076080 2360-CHECK-OTRO-LADO-F. EXIT.


076090*----------------------------------------------------------------
076100*    REGLAS S4 A S10: RECORRE LAS ENTRADAS DE COLUMNA (CL), EN
076110*    ORDEN DE REGISTRO, CON EL ORDEN DE CHEQUEO DEL ESTANDAR:
076120*    NESTED (S5) -> FORMATO DE ID (S6) -> CAMPOS REQUERIDOS (S7)
076130*    -> CLAVES PERMITIDAS (S8) -> PRIMARY KEY (S9) -> TABLA (S10)
076140*    CON S4 (UNICIDAD DE ID) VERIFICADA ANTES DE TODO LO DEMAS.
076150 3000-VALID-COLUMNAS-I.

076160*    SALTA EL ENCABEZADO Y LA SECCION DE TABLAS/JOINS HASTA
076170*    TOPAR LA PRIMERA CL (O EL FINAL DEL GRUPO, SI NO HAY NINGUNA
076180*    - ESO LO HUBIERA RECHAZADO YA LA REGLA S1 POR HAS-COLUMNS).
076190     SET SCG-IX TO 1
076200     PERFORM 3010-SALTAR-NO-CL-I THRU 3010-SALTAR-NO-CL-F
076210        UNTIL SCG-IX > SCG-CANTIDAD
076220           OR SCH-REC-TYPE(SCG-IX) = 'CL'

076230     PERFORM 3100-VALID-UNA-COLUMNA-I
076240        THRU 3100-VALID-UNA-COLUMNA-F
076250        UNTIL SCG-IX > SCG-CANTIDAD OR WS-HAY-VIOLACION.

076260 3000-VALID-COLUMNAS-F. EXIT.


076270*----------------------------------------------------------------
076280*    AVANZA EL INDICE UN REGISTRO. PARRAFO APARTE PARA RESPETAR
076290*    EL ESTILO DE CONTROL DEL SHOP (NADA DE PERFORM INLINE).
076300 3010-SALTAR-NO-CL-I.

076310     SET SCG-IX UP BY 1.

076320 3010-SALTAR-NO-CL-F. EXIT.


076330*----------------------------------------------------------------
076340*    VALIDA UNA ENTRADA DE COLUMNA CONTRA TODAS LAS SUB-REGLAS,
076350*    EN EL ORDEN EXACTO QUE EXIGE EL ESTANDAR.  SE DETIENE EN LA
076360*    PRIMERA QUE FALLE Y NO EVALUA LAS SIGUIENTES DE ESTA MISMA CL.
076370 3100-VALID-UNA-COLUMNA-I.

076380*    S4 VA PRIMERO QUE TODO - UN COLUMN-ID DUPLICADO INVALIDA LA
076390*    ENTRADA SIN IMPORTAR COMO VENGAN LOS DEMAS CAMPOS.
076400     PERFORM 3200-CHECK-DUPLICADO-I THRU 3200-CHECK-DUPLICADO-F

076410     IF NOT WS-HAY-VIOLACION THEN
076420        PERFORM 3300-CHECK-NESTED-I THRU 3300-CHECK-NESTED-F
076430     END-IF

076440     IF NOT WS-HAY-VIOLACION THEN
076450        PERFORM 3400-CHECK-FORMATO-ID-I
076460           THRU 3400-CHECK-FORMATO-ID-F
076470     END-IF

076480     IF NOT WS-HAY-VIOLACION THEN
076490        PERFORM 3500-CHECK-REQUERIDOS-I
076500           THRU 3500-CHECK-REQUERIDOS-F
076510     END-IF

076520     IF NOT WS-HAY-VIOLACION THEN
076530        PERFORM 3600-CHECK-CLAVES-I THRU 3600-CHECK-CLAVES-F
076540     END-IF

076550     IF NOT WS-HAY-VIOLACION THEN
076560        PERFORM 3700-CHECK-PK-I THRU 3700-CHECK-PK-F
076570     END-IF

076580     IF NOT WS-HAY-VIOLACION THEN
076590        PERFORM 3800-CHECK-TABLA-I THRU 3800-CHECK-TABLA-F
076600     END-IF

076610     SET SCG-IX UP BY 1.

076620 3100-VALID-UNA-COLUMNA-F. EXIT.


076630*----------------------------------------------------------------
076640*    REGLA S4: COLUMN-ID UNICO DENTRO DEL SCHEMA.  SE COMPARA
076650*    CONTRA TODAS LAS CL ANTERIORES DEL MISMO GRUPO.
076660 3200-CHECK-DUPLICADO-I.

076670     MOVE ZERO TO WS-POS
076680     PERFORM 3210-COMPARAR-ANTERIOR-I
076690        THRU 3210-COMPARAR-ANTERIOR-F
076700        VARYING WS-IX FROM 1 BY 1
076710        UNTIL WS-IX >= SCG-IX OR WS-POS NOT = ZERO

076720     IF WS-POS NOT = ZERO THEN
076730        MOVE SCH-CL-COLUMN-ID(SCG-IX) TO WS-CLAVE
076740        MOVE 'unique column IDs' TO WS-TIPO-ESPERADO
076750        PERFORM 8400-INVALID-KEY-I THRU 8400-INVALID-KEY-F
076760     END-IF.

076770 3200-CHECK-DUPLICADO-F. EXIT.


076780*----------------------------------------------------------------
076790*    COMPARA UN REGISTRO ANTERIOR DEL GRUPO (SI ES UNA CL) CONTRA
076800*    EL COLUMN-ID DE LA CL ACTUAL.
076810 3210-COMPARAR-ANTERIOR-I.

076820     IF SCH-REC-TYPE(WS-IX) = 'CL'
076830           AND SCH-CL-COLUMN-ID(WS-IX) = SCH-CL-COLUMN-ID(SCG-IX)
076840           THEN
076850        MOVE 1 TO WS-POS
076860     END-IF.

076870 3210-COMPARAR-ANTERIOR-F. EXIT.


076880*----------------------------------------------------------------
076890*    REGLA S5: UNA ENTRADA DE COLUMNA DEBE SER PLANA.  EN ESTE
076900*    MODELO DE REGISTRO EL CARGADOR YA MARCA NESTED-FLAG CUANDO
076910*    ALGUN VALOR ERA, EN LA FUENTE ORIGINAL, UNA ESTRUCTURA.
076920 3300-CHECK-NESTED-I.

076930     IF SCH-CL-NESTED-FLAG(SCG-IX) = 'Y' THEN
076940        MOVE SCH-CL-COLUMN-ID(SCG-IX) TO WS-CLAVE
076950        MOVE 'no nested dictionaries allowed' TO WS-TIPO-ESPERADO
076960        PERFORM 8300-INVALID-FORMAT-I THRU 8300-INVALID-FORMAT-F
076970     END-IF.

076980 3300-CHECK-NESTED-F. EXIT.


076990*----------------------------------------------------------------
077000*    REGLA S6: COLUMN-ID DEBE CUMPLIR ^[A-ZA-Z_][A-ZA-Z0-9_]*$
077010 3400-CHECK-FORMATO-ID-I.

077020*    EL PRIMER CARACTER TIENE UNA REGLA DISTINTA DEL RESTO: NO
077030*    PUEDE SER UN DIGITO, AUNQUE SI PUEDE SER GUION BAJO.
077040     MOVE SCH-CL-COLUMN-ID(SCG-IX)(1:1) TO WS-UN-CARACTER

077050     IF SCH-CL-COLUMN-ID(SCG-IX) = SPACES
077060           OR (WS-UN-CARACTER IS NUMERIC)
077070           OR (WS-UN-CARACTER NOT = '_'
077080              AND WS-UN-CARACTER IS NOT WS-CLASE-ID) THEN
077090        MOVE SCH-CL-COLUMN-ID(SCG-IX) TO WS-CLAVE
077100        MOVE 'valid format' TO WS-TIPO-ESPERADO
077110        PERFORM 8300-INVALID-FORMAT-I THRU 8300-INVALID-FORMAT-F
077120     ELSE
077130*       PRIMER CARACTER OK - SE REVISA EL RESTO DEL CAMPO (HASTA
077140*       30 POSICIONES) CONTRA LA CLASE DE IDENTIFICADOR COMPLETA.
077150        PERFORM 3410-CHECK-RESTO-ID-I
077160           THRU 3410-CHECK-RESTO-ID-F
077170           VARYING WS-IX FROM 2 BY 1
077180           UNTIL WS-IX > 30 OR WS-HAY-VIOLACION
077190     END-IF.

077200 3400-CHECK-FORMATO-ID-F. EXIT.


077210*----------------------------------------------------------------
077220*    REVISA UN CARACTER DEL RESTO DEL COLUMN-ID (A PARTIR DE LA
077230*    SEGUNDA POSICION). UN ESPACIO AQUI ES VALIDO - MARCA EL FIN
077240*    DEL NOMBRE DENTRO DEL CAMPO DE 30 POSICIONES.
077250 3410-CHECK-RESTO-ID-I.

077260     MOVE SCH-CL-COLUMN-ID(SCG-IX)(WS-IX:1) TO WS-UN-CARACTER

077270     IF WS-UN-CARACTER NOT = SPACE
077280           AND WS-UN-CARACTER IS NOT WS-CLASE-ID THEN
077290        MOVE SCH-CL-COLUMN-ID(SCG-IX) TO WS-CLAVE
077300        MOVE 'valid format' TO WS-TIPO-ESPERADO
077310        PERFORM 8300-INVALID-FORMAT-I THRU 8300-INVALID-FORMAT-F
077320     END-IF.

077330 3410-CHECK-RESTO-ID-F. EXIT.


077340*----------------------------------------------------------------
077350*    REGLA S7: NAME, TYPE, COLUMN Y DESC SON OBLIGATORIOS Y NO
077360*    PUEDEN ESTAR VACIOS, CHEQUEADOS EN ESE ORDEN.
077370 3500-CHECK-REQUERIDOS-I.

077380*    EVALUATE SE QUEDA CON LA PRIMERA CLAVE VACIA EN EL ORDEN
077390*    DEL ESTANDAR - SOLO SE REPORTA UNA POR PASADA.
077400     EVALUATE TRUE
077410        WHEN SCH-CL-COL-NAME(SCG-IX) = SPACES
077420           MOVE 'name' TO WS-CLAVE
077430        WHEN SCH-CL-COL-TYPE(SCG-IX) = SPACES
077440           MOVE 'type' TO WS-CLAVE
077450        WHEN SCH-CL-COL-COLUMN(SCG-IX) = SPACES
077460           MOVE 'column' TO WS-CLAVE
077470        WHEN SCH-CL-COL-DESC(SCG-IX) = SPACES
077480           MOVE 'desc' TO WS-CLAVE
077490        WHEN OTHER
077500           MOVE SPACES TO WS-CLAVE
077510     END-EVALUATE

077520     IF WS-CLAVE NOT = SPACES THEN
077530        MOVE SCH-CL-COLUMN-ID(SCG-IX) TO WS-ATRIBUTO
077540        PERFORM 8200-EMPTY-VALUE-I THRU 8200-EMPTY-VALUE-F
077550     END-IF.

077560 3500-CHECK-REQUERIDOS-F. EXIT.


077570*----------------------------------------------------------------
077580*    REGLA S8: SOLO SE ACEPTAN LAS CLAVES NAME/TYPE/COLUMN/DESC/
077590*    PRIMARY_KEY.  EXTRA-KEY YA TRAE LA PRIMER CLAVE AJENA QUE
077600*    DETECTO EL CARGADOR, SI HUBO ALGUNA.
077610 3600-CHECK-CLAVES-I.

077620     IF SCH-CL-EXTRA-KEY(SCG-IX) NOT = SPACES THEN
077630        MOVE SCH-CL-EXTRA-KEY(SCG-IX) TO WS-CLAVE
077640        MOVE 'name, type, column, desc, primary_key'
077650           TO WS-TIPO-ESPERADO
077660        PERFORM 8400-INVALID-KEY-I THRU 8400-INVALID-KEY-F
077670     END-IF.

077680 3600-CHECK-CLAVES-F. EXIT.


077690*----------------------------------------------------------------
077700*    REGLA S9: PRIMARY_KEY, SI ESTA PRESENTE, DEBE SER BOOLEANO.
077710*    PK-FLAG LO DEJA EL CARGADOR EN 'X' SI EL VALOR ORIGINAL NO
077720*    ERA RECONOCIBLE COMO VERDADERO/FALSO.
077730 3700-CHECK-PK-I.

077740     IF SCH-CL-PK-FLAG(SCG-IX) = 'X' THEN
077750        MOVE 'primary_key' TO WS-CLAVE
077760        MOVE 'boolean' TO WS-TIPO-ESPERADO
077770        PERFORM 8300-INVALID-FORMAT-I THRU 8300-INVALID-FORMAT-F
077780     END-IF.

077790 3700-CHECK-PK-F. EXIT.


077800*----------------------------------------------------------------
077810*    REGLA S10: SI LA COLUMNA TRAE REFERENCIA DE TABLA, ESA
077820*    TABLA DEBE FIGURAR ENTRE LAS VISTAS EN TABLE-INFO.
077830 3800-CHECK-TABLA-I.

077840*    COL-TABLE VACIA NO ES ERROR DE ESTA REGLA - SIGNIFICA QUE LA
077850*    COLUMNA NO HACE REFERENCIA A NINGUNA OTRA TABLA.
077860     IF SCH-CL-COL-TABLE(SCG-IX) NOT = SPACES THEN
077870        MOVE ZERO TO WS-POS
077880        PERFORM 3810-BUSCAR-TABLA-I THRU 3810-BUSCAR-TABLA-F
077890           VARYING WS-IX FROM 1 BY 1
077900           UNTIL WS-IX > WS-TABLAS-CANT OR WS-POS NOT = ZERO

077910        IF WS-POS = ZERO THEN
077920           MOVE SCH-CL-COL-TABLE(SCG-IX) TO WS-CLAVE
077930           PERFORM 8100-MISSING-KEY-I THRU 8100-MISSING-KEY-F
077940        END-IF
077950     END-IF.

077960 3800-CHECK-TABLA-F. EXIT.


077970*----------------------------------------------------------------
077980*    COMPARA UNA ENTRADA DE LA LISTA DE TABLAS VISTAS (ARMADA EN
077990*    2200-VALID-TB-I) CONTRA LA TABLA REFERENCIADA POR LA COLUMNA.
078000 3810-BUSCAR-TABLA-I.

078010     SET WS-TABLAS-IX TO WS-IX
078020     IF WS-TABLAS-NOMBRE(WS-TABLAS-IX) = SCH-CL-COL-TABLE(SCG-IX)
078030           THEN
078040        MOVE 1 TO WS-POS
078050     END-IF.

078060 3810-BUSCAR-TABLA-F. EXIT.


078070*----------------------------------------------------------------
078080*    PARRAFOS COMUNES DE DIAGNOSTICO (TKT-IM-0118). ARMAN EL      IM0118
078090*    MENSAJE SEGUN LA PLANTILLA DE LA CATEGORIA Y DEVUELVEN
078100*    RETURN-CODE DISTINTO DE CERO. TODAS SIGUEN EL MISMO PATRON:
078110*    CODIGO, LIMPIAR EL CAMPO DE SALIDA, ARMAR EL TEXTO CON STRING
078120*    Y PRENDER EL SWITCH DE VIOLACION.
078130 8100-MISSING-KEY-I.

078140     MOVE 4 TO LK-RETURN-CODE
078150     MOVE SPACES TO LK-ERROR-MSG
078160     STRING "Missing required key: '" WS-CLAVE "'."
078170        DELIMITED BY SIZE INTO LK-ERROR-MSG
078180     SET WS-HAY-VIOLACION TO TRUE.

078190 8100-MISSING-KEY-F. EXIT.


078200*----------------------------------------------------------------
078210*    VALOR PRESENTE PERO VACIO (CODIGO DE RETORNO 8, DISTINTO DEL
078220*    4 DE LLAVE AUSENTE).
078230 8200-EMPTY-VALUE-I.

078240     MOVE 8 TO LK-RETURN-CODE
078250     MOVE SPACES TO LK-ERROR-MSG
078260     STRING "Missing or empty value for: '" WS-CLAVE
078270            "' in " WS-ATRIBUTO "."
078280        DELIMITED BY SIZE INTO LK-ERROR-MSG
078290     SET WS-HAY-VIOLACION TO TRUE.

078300 8200-EMPTY-VALUE-F. EXIT.


078310*----------------------------------------------------------------
078320*    FORMATO INVALIDO (CODIGO DE RETORNO 12). WS-TIPO-ESPERADO
078330*    TRAE EL NOMBRE DEL FORMATO QUE EL CAMPO DEBIO HABER TENIDO.
078340 8300-INVALID-FORMAT-I.

078350     MOVE 12 TO LK-RETURN-CODE
078360     MOVE SPACES TO LK-ERROR-MSG
078370     STRING "Invalid format for key '" WS-CLAVE
078380            "'. Expected type: '" WS-TIPO-ESPERADO "'."
078390        DELIMITED BY SIZE INTO LK-ERROR-MSG
078400     SET WS-HAY-VIOLACION TO TRUE.

078410 8300-INVALID-FORMAT-F. EXIT.


078420*----------------------------------------------------------------
078430*    CLAVE FUERA DE LA LISTA PERMITIDA (CODIGO DE RETORNO 16).
078440 8400-INVALID-KEY-I.

078450     MOVE 16 TO LK-RETURN-CODE
078460     MOVE SPACES TO LK-ERROR-MSG
078470     STRING "Invalid key '" WS-CLAVE
078480            "'. Expected one of: " WS-TIPO-ESPERADO
078490        DELIMITED BY SIZE INTO LK-ERROR-MSG
078500     SET WS-HAY-VIOLACION TO TRUE.

078510 8400-INVALID-KEY-F. EXIT.
