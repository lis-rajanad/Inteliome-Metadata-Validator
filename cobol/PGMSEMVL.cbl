000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMSEMVL.
000120 AUTHOR. R A HALVERSEN.
000130 INSTALLATION. DATA GOVERNANCE SYSTEMS DEPARTMENT.
000140 DATE-WRITTEN. 02/09/1989.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180*               SUBPROGRAMA VALIDADOR DE SEMANTICA              *
000190*               ====================================             *
000200*    RECIBE UN GRUPO DE REGISTROS DE UN MISMO ARCHIVO DE         *
000210*    SEMANTICA (SM, SR, SC, AT, MT) ARMADO POR PGMIMVAL, MAS LA  *
000220*    TABLA CRUZADA DE SCHEMAS YA VALIDADOS, Y VERIFICA LAS       *
000230*    REGLAS DE NEGOCIO M1 A M9.  SE DETIENE EN LA PRIMERA        *
000240*    VIOLACION Y LA DEVUELVE POR LINKAGE CON UN CODIGO DE        *
000250*    RETORNO.                                                    *
000260*-----------------------------------------------------------------
000270*                      REGISTRO DE CAMBIOS                       *
000280*-----------------------------------------------------------------
000290*    1989-02-09 RAH TKT-IM-0120 VERSION INICIAL - VALIDA          IM0120
000300*               ENCABEZADO Y REFERENCIAS DE ORIGEN.               IM0120
000310*    1990-06-03 RAH TKT-IM-0151 AGREGADA LA VALIDACION CRUZADA    IM0151
000320*               DE COLUMNAS FUENTE CONTRA LA TABLA DE SCHEMAS.    IM0151
000330*    1992-04-19 DJP TKT-IM-0220 AGREGADA LA VALIDACION DE         IM0220
000340*               ATRIBUTOS Y METRICAS (REGLAS M7/M8).              IM0220
000350*    1993-09-27 MTK TKT-IM-0260 AGREGADA LA GRAMATICA DE          IM0260
000360*               CALCULATION (REGLA M9).                           IM0260
000370*    1998-02-12 DJP TKT-IM-0410 REVISION ANO 2000: ESTE PROGRAMA  IM0410
000380*               NO USA FECHAS, NO SE REQUIERE VENTANEO DE SIGLO.  IM0410
000390*    1999-01-05 DJP TKT-IM-0417 CERTIFICACION Y2K - FIRMADA SIN   IM0417
000400*               CAMBIOS DE CODIGO.                                IM0417
000410*    2005-03-08 RAH TKT-IM-0500 CORREGIDO EL CORTE DE NOMBRE DE   IM0500
000420*               SCHEMA CUANDO SOURCE-KEY TRAE MAS DE UN PUNTO.    IM0500
000430*    2010-11-09 MTK TKT-IM-0560 LIMPIEZA MENOR DE TEXTOS DE TRAZA.IM0560
000440*    2012-06-14 RAH TKT-IM-0575 REGLA M2 SEPARADA EN DOS PRUEBAS  IM0575
000450*               (SECCION AUSENTE VS. SECCION VACIA); EL TEXTO     IM0575
000460*               LITERAL DE M1/M2/M5 YA NO PASA POR WS-CLAVE       IM0575
000470*               (30 BYTES, SE TRUNCABA) SINO POR EL NUEVO CAMPO   IM0575
000480*               WS-MENSAJE-LIT; AGREGADA LA COMA A LA CLASE DE    IM0575
000490*               CALCULATION PARA LAS FUNCIONES DE VARIOS          IM0575
000500*               ARGUMENTOS (CONCAT, ROUND, ...).                 IM0575
000510*    2012-09-03 RAH TKT-IM-0580 LINKAGE SECTION AHORA USA COPY    IM0580
000520*               CPSEMGRP EN LUGAR DE REPETIR EL GRUPO A MANO -    IM0580
000530*               UN SOLO LUGAR PARA MANTENER LA FORMA DEL GRUPO.   IM0580
000540*    2012-11-19 RAH TKT-IM-0581 WS-SCHEMA-TABLA EN LINKAGE AHORA  IM0581
000550*               ES COPY CPSCHTAB (ANTES REPETIA EL GRUPO A MANO,  IM0581
000560*               IGUAL QUE PGMIMVAL YA HACE).                     IM0581
000570*    2012-11-19 RAH TKT-IM-0582 REGLA M9 (CALCULATION) AHORA      IM0582
000580*               CHEQUEA ESTRUCTURA, NO SOLO CLASE DE CARACTER:    IM0582
000590*               SI EMPIEZA CON FUNCION SOPORTADA + '(', EXIGE     IM0582
000600*               PARENTESIS BALANCEADOS; LA COMA SOLO SE ACEPTA    IM0582
000610*               DENTRO DE ESA LLAMADA, NUNCA SUELTA EN EL RESTO   IM0582
000620*               DE LA EXPRESION (ANTES LA ACEPTABA EN CUALQUIER   IM0582
000630*               LADO Y NO BALANCEABA PARENTESIS).                 IM0582
000640*****************************************************************
000650 
000660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 
000700 SPECIAL-NAMES.
000710*    CLASE DE CARACTERES PARA IDENTIFICADORES (PARTE DEL SOURCE-
000720*    KEY, REGLA M6) Y PARA EL TEXTO DE UNA EXPRESION DE CALCULO
000730*    (REGLA M9 - INCLUYE OPERADORES DE COMPARACION/LOGICOS).
000740*    LA COMA NO ESTA EN ESTA CLASE A PROPOSITO: EL ESTANDAR SOLO
000750*    LA PERMITE DENTRO DEL PARENTESIS DE UNA LLAMADA A FUNCION
000760*    SOPORTADA, NUNCA SUELTA EN UNA EXPRESION BASICA - POR ESO
000770*    VA APARTE, EN WS-CLASE-CALC-FN (VER 9540-CHECK-LLAMADA-
000780*    FUNCION-I MAS ABAJO).
000790     CLASS WS-CLASE-ID    IS 'A' THRU 'Z', 'a' THRU 'z',
000800                              '0' THRU '9', '_'.
000810     CLASS WS-CLASE-CALC  IS 'A' THRU 'Z', 'a' THRU 'z',
000820                              '0' THRU '9', '_', SPACE,
000830                              '[', ']', '(', ')',
000840                              '+', '-', '*', '/',
000850                              '=', '!', '<', '>'.
000860*    CLASE AMPLIADA PARA EL CONTENIDO QUE VIVE DENTRO DE LOS
000870*    PARENTESIS DE UNA LLAMADA A FUNCION SOPORTADA (REGLA M9,
000880*    INCISO B) - AGREGA LA COMA DE LA LISTA DE ARGUMENTOS, NO
000890*    LLEVA OPERADORES DE COMPARACION (NO TIENEN SENTIDO DENTRO
000900*    DE UN ARGUMENTO).
000910     CLASS WS-CLASE-CALC-FN IS 'A' THRU 'Z', 'a' THRU 'z',
000920                              '0' THRU '9', '_', SPACE,
000930                              '[', ']', '(', ')', ',',
000940                              '+', '-', '*', '/'.
000950 
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980 
000990*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001000 DATA DIVISION.
001010 FILE SECTION.
001020 
001030 WORKING-STORAGE SECTION.
001040*=======================*
001050 77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001060 
001070*----------- INDICES Y CONTADORES DE TRABAJO (COMP) --------------
001080 77  WS-IX                      PIC 9(04) COMP VALUE ZERO.
001090 77  WS-JX                      PIC 9(04) COMP VALUE ZERO.
001100 77  WS-POS                     PIC 9(04) COMP VALUE ZERO.
001110 77  WS-LARGO                   PIC 9(04) COMP VALUE ZERO.
001120 
001130*----------- SWITCH DE "YA SE ENCONTRO UNA VIOLACION" ------------
001140 77  WS-VIOL-SWITCH             PIC X       VALUE 'N'.
001150     88  WS-HAY-VIOLACION                   VALUE 'Y'.
001160     88  WS-SIN-VIOLACION                   VALUE 'N'.
001170 
001180*----------- DATOS DE TRABAJO PARA LA BUSQUEDA DEL SCHEMA --------
001190 77  WS-NOMBRE-SCHEMA           PIC X(30)   VALUE SPACES.
001200 77  WS-SCHEMA-ENCONTRADO       PIC X       VALUE 'N'.
001210     88  WS-SCHEMA-OK                       VALUE 'Y'.
001220 77  WS-SCT-IX-HALLADO          PIC 9(04) COMP VALUE ZERO.
001230 
001240*----------- LISTA DE COLUMNAS FALTANTES (REGLA M4) --------------
001250 77  WS-FALTANTES               PIC X(100)  VALUE SPACES.
001260 77  WS-FALTANTES-CANT          PIC 9(04) COMP VALUE ZERO.
001270 77  WS-COLUMNA-OK              PIC X       VALUE 'N'.
001280     88  WS-COLUMNA-ENCONTRADA              VALUE 'Y'.
001290 
001300*----------- CAMPOS DE TRABAJO PARA ARMAR MENSAJES DE ERROR ------
001310 77  WS-CLAVE                   PIC X(30)   VALUE SPACES.
001320 77  WS-ATRIBUTO                PIC X(30)   VALUE SPACES.
001330 77  WS-TIPO-ESPERADO           PIC X(40)   VALUE SPACES.
001340*    WS-MENSAJE-LIT LLEVA LOS MENSAJES LITERALES COMPLETOS DE
001350*    LAS REGLAS M1/M2/M5 (NO SON UNA SOLA CLAVE CORTA COMO
001360*    'FOLDER' O 'TYPE' SINO UNA ORACION ENTERA) - NO SE PUEDE
001370*    USAR WS-CLAVE (30 BYTES) PORQUE EL TEXTO SE TRUNCARIA.
001380 77  WS-MENSAJE-LIT             PIC X(60)   VALUE SPACES.
001390 77  WS-UN-CARACTER              PIC X(01)   VALUE SPACE.
001400
001410*----------- TABLA DE FUNCIONES SOPORTADAS (REGLA M9-B) ----------
001420*    LISTA CERRADA DEL ESTANDAR DE METADATA. SE USA PARA DECIDIR
001430*    SI EL TEXTO DE CALCULATION EMPIEZA CON UNA LLAMADA A FUNCION
001440*    (INCISO B) O DEBE TRATARSE COMO EXPRESION BASICA (INCISO C).
001450 01  WS-TABLA-FUNCIONES-DATOS.
001460     05  FILLER                 PIC X(10)   VALUE 'SUM'.
001470     05  FILLER                 PIC X(10)   VALUE 'AVG'.
001480     05  FILLER                 PIC X(10)   VALUE 'COUNT'.
001490     05  FILLER                 PIC X(10)   VALUE 'MAX'.
001500     05  FILLER                 PIC X(10)   VALUE 'MIN'.
001510     05  FILLER                 PIC X(10)   VALUE 'UPPER'.
001520     05  FILLER                 PIC X(10)   VALUE 'LOWER'.
001530     05  FILLER                 PIC X(10)   VALUE 'CONCAT'.
001540     05  FILLER                 PIC X(10)   VALUE 'SUBSTRING'.
001550     05  FILLER                 PIC X(10)   VALUE 'TRIM'.
001560     05  FILLER                 PIC X(10)   VALUE 'LENGTH'.
001570     05  FILLER                 PIC X(10)   VALUE 'NOW'.
001580     05  FILLER                 PIC X(10)   VALUE 'DATE'.
001590     05  FILLER                 PIC X(10)   VALUE 'ROUND'.
001600     05  FILLER                 PIC X(10)   VALUE 'CASE'.
001610     05  FILLER                 PIC X(10)   VALUE 'COALESCE'.
001620     05  FILLER                 PIC X(10)   VALUE 'NULLIF'.
001630 01  WS-TABLA-FUNCIONES REDEFINES WS-TABLA-FUNCIONES-DATOS.
001640     05  WS-FUNCION-NOMBRE OCCURS 17 TIMES
001650                           INDEXED BY WS-FUNCION-IX
001660                           PIC X(10).
001670
001680*----------- CAMPOS DE TRABAJO DE LA GRAMATICA M9 ----------------
001690*    WS-CALC-MAYUS ES UNA COPIA DE CALCULATION PASADA A MAYUSCULA
001700*    (EL ESTANDAR ES CASE-INSENSITIVE PARA ESTA REGLA); WS-LARGO-
001710*    CALC ES LA POSICION DEL ULTIMO CARACTER NO-BLANCO.
001720 77  WS-CALC-MAYUS              PIC X(100)  VALUE SPACES.
001730 77  WS-LARGO-CALC              PIC 9(03) COMP VALUE ZERO.
001740 77  WS-LARGO-FUNCION           PIC 9(02) COMP VALUE ZERO.
001750 77  WS-POS-PAREN-ABRE          PIC 9(03) COMP VALUE ZERO.
001760 77  WS-NIVEL-PAREN             PIC S9(04) COMP VALUE ZERO.
001770 77  WS-POS-SCAN                PIC 9(03) COMP VALUE ZERO.
001780 77  WS-FUNCION-SWITCH          PIC X       VALUE 'N'.
001790     88  WS-HAY-FUNCION                     VALUE 'Y'.
001800     88  WS-SIN-FUNCION                     VALUE 'N'.
001810
001820 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001830 
001840*-------------------------------------------------------------
001850 LINKAGE SECTION.
001860*================*
001870*    UN GRUPO DE SEMANTICA COMPLETO, ARMADO POR PGMIMVAL A PARTIR
001880*    DE TODOS LOS REGISTROS DE UN MISMO SEM-SEM-NAME. EL REDEFINES
001890*    DE CADA ELEMENTO (SM/SR/SC/AT/MT) VIVE DENTRO DE CPSEMFLD,
001900*    POR ESO NO SE REPITE AQUI - LA FORMA DEL GRUPO VIVE EN
001910*    CPSEMGRP, COMPARTIDA CON EL CARGADOR DE PGMIMVAL.
001920     COPY CPSEMGRP.
001930
001940*    TABLA CRUZADA DE SCHEMAS YA VALIDADOS POR PGMSCHVL Y
001950*    ACUMULADOS POR PGMIMVAL - SE USA EN LAS REGLAS M3/M4 PARA
001960*    CONFIRMAR QUE UNA REFERENCIA DE SEMANTICA APUNTE A UN
001970*    SCHEMA REAL Y A COLUMNAS QUE REALMENTE EXISTEN EN EL. LA
001980*    FORMA DE LA TABLA VIVE EN CPSCHTAB, LA MISMA QUE ARMA
001990*    PGMIMVAL AL CARGAR EL ARCHIVO DE SCHEMA.
002000     COPY CPSCHTAB.
002010
002020*    LK-RETURN-CODE / LK-ERROR-MSG VUELVEN A PGMIMVAL PARA QUE
002030*    ESTE LOS ESCRIBA EN VALIDATION-LOG JUNTO CON EL NOMBRE DE
002040*    LA SEMANTICA QUE SE ESTABA REVISANDO.
002050 77  LK-RETURN-CODE              PIC S9(04) COMP.
002060 77  LK-ERROR-MSG                PIC X(125).
002070 
002080*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002090 PROCEDURE DIVISION USING WS-SEMANT-GROUP
002100                           WS-SCHEMA-TABLA
002110                           LK-RETURN-CODE
002120                           LK-ERROR-MSG.
002130 
002140 MAIN-PROGRAM-I.
002150*    PARRAFO CONTROLADOR - LLAMA A CADA REGLA EN EL ORDEN QUE EL
002160*    ESTANDAR DE METADATA LAS ENUMERA (M1 A M9), Y SE DETIENE EN LA
002170*    PRIMERA QUE FALLE. NO TIENE SENTIDO, POR EJEMPLO, REVISAR LOS
002180*    ATRIBUTOS (M7) DE UN ARCHIVO QUE NI SIQUIERA TRAE SOURCE (M2).
002190*    POR ESO EL PROGRAMA SE ENCADENA CON "IF WS-SIN-VIOLACION" ANTES
002200*    DE CADA GRUPO DE REGLAS SIGUIENTE EN VEZ DE PROBARLAS TODAS.
002210 
002220     MOVE ZERO   TO LK-RETURN-CODE
002230     MOVE SPACES TO LK-ERROR-MSG
002240     SET WS-SIN-VIOLACION TO TRUE
002250 
002260*    M1 - HAY AL MENOS UN SCHEMA CARGADO PARA COMPARAR
002270     PERFORM 1000-VALID-SCHEMAS-CARG-I
002280        THRU 1000-VALID-SCHEMAS-CARG-F
002290 
002300*    M2/M3/M4/M6 - SECCION SOURCE, CADA REFERENCIA Y SUS COLUMNAS.
002310     IF WS-SIN-VIOLACION THEN
002320        PERFORM 2000-VALID-FUENTES-I THRU 2000-VALID-FUENTES-F
002330     END-IF
002340 
002350*    M5 - ENCABEZADO (FOLDER/TYPE) Y AL MENOS UN ATRIBUTO O METRICA.
002360     IF WS-SIN-VIOLACION THEN
002370        PERFORM 5000-VALID-ENCABEZADO-I
002380           THRU 5000-VALID-ENCABEZADO-F
002390     END-IF
002400 
002410*    M6/M7/M9 - UN PASE POR CADA REGISTRO AT (ATRIBUTO).
002420     IF WS-SIN-VIOLACION THEN
002430        PERFORM 7000-VALID-ATRIBUTOS-I
002440           THRU 7000-VALID-ATRIBUTOS-F
002450     END-IF
002460 
002470*    M7/M8/M9 - UN PASE POR CADA REGISTRO MT (METRICA).
002480     IF WS-SIN-VIOLACION THEN
002490        PERFORM 8000-VALID-METRICAS-I THRU 8000-VALID-METRICAS-F
002500     END-IF.
002510 
002520 MAIN-PROGRAM-F. GOBACK.
002530 
002540 
002550*----------------------------------------------------------------
002560*    REGLA M1: DEBE HABER AL MENOS UN SCHEMA YA CARGADO. SI
002570*    PGMIMVAL NO PUDO ARMAR NI UN SOLO GRUPO DE SCHEMA (ARCHIVO
002580*    SCHEMA-META VACIO O TODO RECHAZADO), SCT-CANTIDAD LLEGA EN
002590*    CERO Y NO TIENE SENTIDO SEGUIR VALIDANDO REFERENCIAS.
002600 1000-VALID-SCHEMAS-CARG-I.
002610 
002620*    SCT-CANTIDAD LA LLENA PGMIMVAL AL ARMAR WS-SCHEMA-TABLA - ESTE
002630*    VALIDADOR NO LEE ARCHIVOS, SOLO CONSULTA LO QUE YA LE LLEGO
002640*    POR LINKAGE.
002650     IF SCT-CANTIDAD = ZERO THEN
002660        MOVE 'No schema files initialized yet.'
002670            TO WS-MENSAJE-LIT
002680        PERFORM 9100-MISSING-KEY-LITERAL-I
002690           THRU 9100-MISSING-KEY-LITERAL-F
002700     END-IF.
002710 
002720 1000-VALID-SCHEMAS-CARG-F. EXIT.
002730 
002740 
002750*----------------------------------------------------------------
002760*    REGLA M2: LA SECCION SOURCE SE VALIDA EN DOS PASOS QUE NO SE
002770*    PUEDEN MEZCLAR EN UNA SOLA PRUEBA, PORQUE EL MENSAJE QUE LE
002780*    LLEGA AL ANALISTA ES DISTINTO SEGUN CUAL DE LOS DOS FALLE:
002790*       1) SEM-SM-HAS-SOURCE (ENCABEZADO SM, PRIMER REGISTRO DEL
002800*          GRUPO) DEBE VENIR EN 'Y' - LA SECCION SOURCE TIENE QUE
002810*          EXISTIR EN EL ARCHIVO DE ORIGEN, AUNQUE SEA VACIA.
002820*       2) SI LA SECCION EXISTE, DEBE HABER POR LO MENOS UN
002830*          REGISTRO SR DEBAJO DE ELLA - SECCION PRESENTE PERO
002840*          SIN NINGUNA REFERENCIA TAMBIEN ES UN RECHAZO.
002850*    REGLAS M3/M4/M6: SE RECORRE CADA SR EN ORDEN DE REGISTRO.
002860*    (SE ASUME QUE EL PRIMER REGISTRO DEL GRUPO ES EL ENCABEZADO
002870*    SM, IGUAL QUE EN 1000/5000 DE ESTE MISMO PROGRAMA).
002880 2000-VALID-FUENTES-I.
002890 
002900     SET SMG-IX TO 1
002910*    PRIMER PASO DE M2: EXISTE LA SECCION
002920     IF SEM-SM-HAS-SOURCE(SMG-IX) NOT = 'Y' THEN
002930        MOVE 'No source specified in semantics.'
002940            TO WS-MENSAJE-LIT
002950        PERFORM 9100-MISSING-KEY-LITERAL-I
002960           THRU 9100-MISSING-KEY-LITERAL-F
002970     ELSE
002980*       SEGUNDO PASO DE M2: LA SECCION EXISTE, AHORA SE BUSCA LA
002990*       PRIMERA SR A PARTIR DEL ENCABEZADO.
003000        SET SMG-IX TO 1
003010        PERFORM 2010-BUSCAR-PRIMERA-SR-I
003020           THRU 2010-BUSCAR-PRIMERA-SR-F
003030           UNTIL SMG-IX > SMG-CANTIDAD
003040              OR SEM-REC-TYPE(SMG-IX) = 'SR'
003050 
003060        IF SMG-IX > SMG-CANTIDAD THEN
003070*          SE LLEGO AL FINAL DEL GRUPO SIN TOPAR NINGUNA SR -
003080*          SECCION PRESENTE PERO VACIA.
003090           MOVE 'No schema reference found.'
003100               TO WS-MENSAJE-LIT
003110           PERFORM 9100-MISSING-KEY-LITERAL-I
003120              THRU 9100-MISSING-KEY-LITERAL-F
003130        ELSE
003140*          HAY AL MENOS UNA SR - SE VALIDA CADA UNA EN ORDEN DE
003150*          REGISTRO HASTA EL FINAL DEL GRUPO O LA PRIMERA VIOLACION.
003160           PERFORM 2100-VALID-UNA-SR-I THRU 2100-VALID-UNA-SR-F
003170              UNTIL SMG-IX > SMG-CANTIDAD OR WS-HAY-VIOLACION
003180        END-IF
003190     END-IF.
003200 
003210 2000-VALID-FUENTES-F. EXIT.
003220 
003230 
003240*----------------------------------------------------------------
003250*    AVANZA EL INDICE HASTA LA PRIMERA SR A PARTIR DE LA POSICION
003260*    ACTUAL. SE DEJA COMO PARRAFO APARTE (EN VEZ DE UN PERFORM
003270*    INLINE) PARA RESPETAR EL ESTILO DE CONTROL DEL SHOP.
003280 2010-BUSCAR-PRIMERA-SR-I.
003290 
003300     SET SMG-IX UP BY 1.
003310 
003320 2010-BUSCAR-PRIMERA-SR-F. EXIT.
003330 
003340 
003350*----------------------------------------------------------------
003360*    VALIDA UNA REFERENCIA SR Y TODO LO QUE CUELGA DE ELLA (FORMATO
003370*    DEL SOURCE-KEY, PRESENCIA DE COLUMNAS, SCHEMA REFERENCIADO Y
003380*    CADA COLUMNA FUENTE). SE DETIENE EN LA PRIMERA VIOLACION Y NO
003390*    SIGUE EVALUANDO LOS PASOS SIGUIENTES DE ESTA MISMA SR.
003400 2100-VALID-UNA-SR-I.
003410 
003420     IF SEM-REC-TYPE(SMG-IX) = 'SR' THEN
003430*       M6, PRIMERA PARTE - FORMATO DEL SOURCE-KEY.
003440        PERFORM 2200-CHECK-FORMATO-SOURCE-I
003450           THRU 2200-CHECK-FORMATO-SOURCE-F
003460 
003470*       M6, SEGUNDA PARTE - LA SR DEBE TRAER COLUMNAS.
003480        IF NOT WS-HAY-VIOLACION THEN
003490           PERFORM 2300-CHECK-COLUMNS-PRESENTE-I
003500              THRU 2300-CHECK-COLUMNS-PRESENTE-F
003510        END-IF
003520 
003530*       M3 - EL SCHEMA REFERENCIADO DEBE EXISTIR EN LA TABLA.
003540        IF NOT WS-HAY-VIOLACION THEN
003550           PERFORM 2400-UBICAR-SCHEMA-I
003560              THRU 2400-UBICAR-SCHEMA-F
003570        END-IF
003580 
003590*       M4 - TODAS LAS COLUMNAS FUENTE DE ESTA SR DEBEN EXISTIR
003600*       EN EL SCHEMA HALLADO EN EL PASO ANTERIOR.
003610        IF NOT WS-HAY-VIOLACION THEN
003620           PERFORM 2500-CHECK-COLUMNAS-FUENTE-I
003630              THRU 2500-CHECK-COLUMNAS-FUENTE-F
003640        END-IF
003650     END-IF
003660 
003670*    SE AVANZA SIEMPRE, HAYA O NO HABIDO VIOLACION EN ESTA SR - EL
003680*    LAZO QUE LLAMA A ESTE PARRAFO CORTA POR SI SOLO SI HUBO ERROR.
003690     SET SMG-IX UP BY 1.
003700 
003710 2100-VALID-UNA-SR-F. EXIT.
003720 
003730 
003740*----------------------------------------------------------------
003750*    REGLA M6 (PRIMERA PARTE): SOURCE-KEY DEBE SER EXACTAMENTE
003760*    "SCHEMA.PALABRA" - UN SOLO PUNTO, IDENTIFICADORES A AMBOS
003770*    LADOS.
003780 2200-CHECK-FORMATO-SOURCE-I.
003790 
003800*    SE BUSCA EL PRIMER PUNTO DEL CAMPO (MAXIMO 40 POSICIONES).
003810     MOVE ZERO TO WS-POS
003820     PERFORM 2210-UBICAR-PUNTO-I THRU 2210-UBICAR-PUNTO-F
003830        VARYING WS-IX FROM 1 BY 1
003840        UNTIL WS-IX > 40 OR WS-POS NOT = ZERO
003850 
003860*    SIN PUNTO, O PUNTO EN LA PRIMERA POSICION (SIN LADO IZQUIERDO)
003870*    ES INVALIDO DE UNA.
003880     IF WS-POS = ZERO OR WS-POS = 1 THEN
003890        MOVE SEM-SR-SOURCE-KEY(SMG-IX) TO WS-CLAVE
003900        MOVE "'schema.<name>'" TO WS-TIPO-ESPERADO
003910        PERFORM 9400-INVALID-KEY-I THRU 9400-INVALID-KEY-F
003920     ELSE
003930*       LADO IZQUIERDO (ANTES DEL PUNTO): CADA CARACTER DEBE SER
003940*       DE LA CLASE WS-CLASE-ID.
003950        PERFORM 2220-CHECK-UN-LADO-SRC-I
003960           THRU 2220-CHECK-UN-LADO-SRC-F
003970           VARYING WS-LARGO FROM 1 BY 1
003980           UNTIL WS-LARGO > WS-POS - 1 OR WS-HAY-VIOLACION
003990 
004000        IF NOT WS-HAY-VIOLACION THEN
004010           COMPUTE WS-IX = WS-POS + 1
004020*          SI EL PUNTO ES LA ULTIMA POSICION (O CAE JUSTO ANTES DE
004030*          UN ESPACIO) NO HAY LADO DERECHO - TAMBIEN ES INVALIDO.
004040           IF WS-IX > 40
004050                 OR SEM-SR-SOURCE-KEY(SMG-IX)(WS-IX:1) = SPACE
004060                 THEN
004070              MOVE SEM-SR-SOURCE-KEY(SMG-IX) TO WS-CLAVE
004080              MOVE "'schema.<name>'" TO WS-TIPO-ESPERADO
004090              PERFORM 9400-INVALID-KEY-I
004100                 THRU 9400-INVALID-KEY-F
004110           ELSE
004120*             LADO DERECHO (DESPUES DEL PUNTO): MISMA CLASE DE
004130*             CARACTERES, HASTA EL PRIMER ESPACIO O EL FINAL.
004140              PERFORM 2230-CHECK-OTRO-LADO-SRC-I
004150                 THRU 2230-CHECK-OTRO-LADO-SRC-F
004160                 VARYING WS-LARGO FROM WS-IX BY 1
004170                 UNTIL WS-LARGO > 40 OR WS-HAY-VIOLACION
004180           END-IF
004190        END-IF
004200     END-IF.
004210 
004220 2200-CHECK-FORMATO-SOURCE-F. EXIT.
004230 
004240 
004250*----------------------------------------------------------------
004260*    MARCA WS-POS CON LA POSICION DEL PRIMER PUNTO ENCONTRADO.
004270*    UNA VEZ MARCADO YA NO SE VUELVE A TOCAR (EL LAZO QUE LLAMA A
004280*    ESTE PARRAFO SE DETIENE APENAS WS-POS DEJA DE SER CERO).
004290 2210-UBICAR-PUNTO-I.
004300
004310*    SI ESTA POSICION ES UN PUNTO SE GUARDA EN WS-POS - LUEGO DE
004320*    ESO EL VARYING QUE LLAMA A ESTE PARRAFO YA NO AVANZA MAS.
004330     IF SEM-SR-SOURCE-KEY(SMG-IX)(WS-IX:1) = '.' THEN
004340        MOVE WS-IX TO WS-POS
004350     END-IF.
004360
004370 2210-UBICAR-PUNTO-F. EXIT.
004380 
004390 
004400*----------------------------------------------------------------
004410*    CHEQUEA UN CARACTER DEL LADO IZQUIERDO (ANTES DEL PUNTO) DEL
004420*    SOURCE-KEY CONTRA LA CLASE DE IDENTIFICADOR.
004430 2220-CHECK-UN-LADO-SRC-I.
004440
004450*    WS-LARGO TRAE LA POSICION A PROBAR, PUESTA POR EL VARYING
004460*    DEL PARRAFO QUE LLAMA A ESTE.
004470     MOVE SEM-SR-SOURCE-KEY(SMG-IX)(WS-LARGO:1) TO WS-UN-CARACTER
004480     IF WS-UN-CARACTER IS NOT WS-CLASE-ID THEN
004490        MOVE SEM-SR-SOURCE-KEY(SMG-IX) TO WS-CLAVE
004500        MOVE "'schema.<name>'" TO WS-TIPO-ESPERADO
004510        PERFORM 9400-INVALID-KEY-I THRU 9400-INVALID-KEY-F
004520     END-IF.
004530 
004540 2220-CHECK-UN-LADO-SRC-F. EXIT.
004550 
004560 
004570*----------------------------------------------------------------
004580*    CHEQUEA UN CARACTER DEL LADO DERECHO (DESPUES DEL PUNTO) DEL
004590*    SOURCE-KEY. UN ESPACIO AQUI SIGNIFICA QUE EL NOMBRE TERMINO -
004600*    NO ES ERROR, SIMPLEMENTE NO SE VALIDA MAS ALLA.
004610 2230-CHECK-OTRO-LADO-SRC-I.
004620
004630*    A DIFERENCIA DE 2220, AQUI EL ESPACIO SI ES UN VALOR VALIDO -
004640*    MARCA EL FINAL DEL NOMBRE DENTRO DEL CAMPO DE 40 POSICIONES.
004650     MOVE SEM-SR-SOURCE-KEY(SMG-IX)(WS-LARGO:1) TO WS-UN-CARACTER
004660     IF WS-UN-CARACTER NOT = SPACE THEN
004670        IF WS-UN-CARACTER IS NOT WS-CLASE-ID THEN
004680           MOVE SEM-SR-SOURCE-KEY(SMG-IX) TO WS-CLAVE
004690           MOVE "'schema.<name>'" TO WS-TIPO-ESPERADO
004700           PERFORM 9400-INVALID-KEY-I
004710              THRU 9400-INVALID-KEY-F
004720        END-IF
004730     END-IF.
004740 
004750 2230-CHECK-OTRO-LADO-SRC-F. EXIT.
004760 
004770 
004780*----------------------------------------------------------------
004790*    REGLA M6 (SEGUNDA PARTE): CADA REFERENCIA DEBE TRAER LISTA
004800*    DE COLUMNAS (EL FORMATO "LISTA DE TEXTO PLANO" YA LO
004810*    GARANTIZA EL CARGADOR AL ARMAR EL REGISTRO SC).
004820 2300-CHECK-COLUMNS-PRESENTE-I.
004830 
004840*    SEM-SR-HAS-COLUMNS LO DEJA ENCENDIDO PGMIMVAL SI ENCONTRO AL
004850*    MENOS UN REGISTRO SC HIJO DE ESTA SR AL ARMAR EL GRUPO.
004860     IF SEM-SR-HAS-COLUMNS(SMG-IX) NOT = 'Y' THEN
004870        MOVE 'columns' TO WS-CLAVE
004880        PERFORM 9300-INVALID-FORMAT-I THRU 9300-INVALID-FORMAT-F
004890     END-IF.
004900 
004910 2300-CHECK-COLUMNS-PRESENTE-F. EXIT.
004920 
004930 
004940*----------------------------------------------------------------
004950*    REGLA M3: EXTRAE EL NOMBRE DEL SCHEMA (TEXTO DESPUES DEL
004960*    PRIMER PUNTO DE SOURCE-KEY) Y LO BUSCA EN LA TABLA CRUZADA.
004970 2400-UBICAR-SCHEMA-I.
004980 
004990*    EL FORMATO YA SE VALIDO EN 2200 - AQUI SOLO SE VUELVE A
005000*    LOCALIZAR EL PUNTO PARA CORTAR EL NOMBRE DEL SCHEMA.
005010     MOVE ZERO TO WS-POS
005020     PERFORM 2210-UBICAR-PUNTO-I THRU 2210-UBICAR-PUNTO-F
005030        VARYING WS-IX FROM 1 BY 1
005040        UNTIL WS-IX > 40 OR WS-POS NOT = ZERO
005050 
005060     MOVE SPACES TO WS-NOMBRE-SCHEMA
005070     COMPUTE WS-IX = WS-POS + 1
005080     MOVE SEM-SR-SOURCE-KEY(SMG-IX)(WS-IX:40 - WS-POS)
005090        TO WS-NOMBRE-SCHEMA
005100 
005110*    RECORRE LA TABLA CRUZADA DE SCHEMAS YA VALIDADOS QUE ARMO
005120*    PGMIMVAL (WS-SCHEMA-TABLA, RECIBIDA POR LINKAGE) BUSCANDO
005130*    UNA COINCIDENCIA EXACTA DE NOMBRE.
005140     SET WS-SCHEMA-ENCONTRADO TO 'N'
005150     PERFORM 2410-COMPARAR-SCHEMA-I THRU 2410-COMPARAR-SCHEMA-F
005160        VARYING SCT-IX FROM 1 BY 1
005170        UNTIL SCT-IX > SCT-CANTIDAD OR WS-SCHEMA-OK
005180 
005190     IF NOT WS-SCHEMA-OK THEN
005200*       ESTE MENSAJE NO SIGUE LAS PLANTILLAS 9100-9400 PORQUE
005210*       NECESITA DOS VALORES VARIABLES (NOMBRE DE SCHEMA Y SOURCE-
005220*       KEY COMPLETO) - SE ARMA DIRECTO AQUI.
005230        STRING "Schema '" WS-NOMBRE-SCHEMA
005240               "' referenced in source '"
005250               SEM-SR-SOURCE-KEY(SMG-IX) "' not found."
005260           DELIMITED BY SIZE INTO LK-ERROR-MSG
005270        MOVE 4 TO LK-RETURN-CODE
005280        SET WS-HAY-VIOLACION TO TRUE
005290     END-IF.
005300 
005310 2400-UBICAR-SCHEMA-F. EXIT.
005320 
005330 
005340*----------------------------------------------------------------
005350*    COMPARA UNA ENTRADA DE LA TABLA CRUZADA CONTRA EL NOMBRE DE
005360*    SCHEMA EXTRAIDO. SI COINCIDE, GUARDA EL INDICE PARA QUE 2500
005370*    NO TENGA QUE VOLVER A BUSCARLO.
005380 2410-COMPARAR-SCHEMA-I.
005390 
005400     IF SCT-NOMBRE(SCT-IX) = WS-NOMBRE-SCHEMA THEN
005410        SET WS-SCHEMA-OK TO TRUE
005420        SET WS-SCT-IX-HALLADO TO SCT-IX
005430     END-IF.
005440 
005450 2410-COMPARAR-SCHEMA-F. EXIT.
005460 
005470 
005480*----------------------------------------------------------------
005490*    REGLA M4: CADA COLUMNA FUENTE (SC) DE ESTA SR DEBE EXISTIR
005500*    ENTRE LOS COLUMN-ID DEL SCHEMA HALLADO.  SE ACUMULAN TODAS
005510*    LAS FALTANTES EN UN SOLO DIAGNOSTICO.
005520 2500-CHECK-COLUMNAS-FUENTE-I.
005530 
005540     MOVE SPACES TO WS-FALTANTES
005550     MOVE ZERO   TO WS-FALTANTES-CANT
005560 
005570*    SE RECORRE TODO EL GRUPO (NO SOLO LAS SC DE ESTA SR) PORQUE
005580*    EL FILTRO POR SOURCE-KEY SE HACE DENTRO DE 2510.
005590     PERFORM 2510-CHECK-UNA-SC-I THRU 2510-CHECK-UNA-SC-F
005600        VARYING WS-JX FROM 1 BY 1
005610        UNTIL WS-JX > SMG-CANTIDAD
005620 
005630     IF WS-FALTANTES-CANT NOT = ZERO THEN
005640        STRING 'Columns missing in schema: ' WS-FALTANTES
005650           DELIMITED BY SIZE INTO LK-ERROR-MSG
005660        MOVE 4 TO LK-RETURN-CODE
005670        SET WS-HAY-VIOLACION TO TRUE
005680     END-IF.
005690 
005700 2500-CHECK-COLUMNAS-FUENTE-F. EXIT.
005710 
005720 
005730*----------------------------------------------------------------
005740*    SI EL REGISTRO WS-JX ES UNA SC QUE CUELGA DE LA SR ACTUAL
005750*    (MISMO SOURCE-KEY), BUSCA SU COLUMN-ID ENTRE LAS COLUMNAS DEL
005760*    SCHEMA HALLADO Y, SI NO APARECE, LA AGREGA A LA LISTA DE
005770*    FALTANTES.
005780 2510-CHECK-UNA-SC-I.
005790 
005800     IF SEM-REC-TYPE(WS-JX) = 'SC'
005810           AND SEM-SC-SOURCE-KEY(WS-JX)
005820                  = SEM-SR-SOURCE-KEY(SMG-IX) THEN
005830 
005840        SET WS-COLUMNA-OK TO 'N'
005850        PERFORM 2520-COMPARAR-COLUMNA-I
005860           THRU 2520-COMPARAR-COLUMNA-F
005870           VARYING SCT-COL-IX FROM 1 BY 1
005880           UNTIL SCT-COL-IX > SCT-COL-CANTIDAD(WS-SCT-IX-HALLADO)
005890              OR WS-COLUMNA-ENCONTRADA
005900 
005910        IF NOT WS-COLUMNA-ENCONTRADA THEN
005920*          LA LISTA DE FALTANTES SE ARMA SEPARADA POR COMA-ESPACIO
005930*          PARA QUE EL MENSAJE FINAL SEA LEGIBLE DE UN SOLO VISTAZO.
005940           IF WS-FALTANTES-CANT NOT = ZERO THEN
005950              STRING WS-FALTANTES DELIMITED BY SPACE
005960                 ', ' DELIMITED BY SIZE
005970                 SEM-SC-COLUMN-ID(WS-JX) DELIMITED BY SIZE
005980                 INTO WS-FALTANTES
005990           ELSE
006000              MOVE SEM-SC-COLUMN-ID(WS-JX) TO WS-FALTANTES
006010           END-IF
006020           ADD 1 TO WS-FALTANTES-CANT
006030        END-IF
006040     END-IF.
006050 
006060 2510-CHECK-UNA-SC-F. EXIT.
006070 
006080 
006090*----------------------------------------------------------------
006100*    COMPARA UNA COLUMNA DEL SCHEMA HALLADO CONTRA EL COLUMN-ID DE
006110*    LA SC ACTUAL.
006120 2520-COMPARAR-COLUMNA-I.
006130 
006140     IF SCT-COL-ID(WS-SCT-IX-HALLADO SCT-COL-IX)
006150           = SEM-SC-COLUMN-ID(WS-JX) THEN
006160        SET WS-COLUMNA-OK TO 'Y'
006170     END-IF.
006180 
006190 2520-COMPARAR-COLUMNA-F. EXIT.
006200 
006210 
006220*----------------------------------------------------------------
006230*    REGLA M5: FOLDER Y TYPE SON OBLIGATORIOS (SE ASUME QUE EL
006240*    PRIMER REGISTRO DEL GRUPO ES EL ENCABEZADO SM); ADEMAS DEBE
006250*    HABER AL MENOS UN ATRIBUTO O UNA METRICA.
006260 5000-VALID-ENCABEZADO-I.
006270 
006280     SET SMG-IX TO 1
006290 
006300*    SI EL PRIMER REGISTRO DEL GRUPO NO ES SIQUIERA UN SM, O ES UN
006310*    SM SIN FOLDER, SE RECHAZA CON LA CLAVE "FOLDER".
006320     IF SEM-REC-TYPE(SMG-IX) NOT = 'SM'
006330           OR SEM-SM-HAS-FOLDER(SMG-IX) NOT = 'Y' THEN
006340        MOVE 'folder' TO WS-CLAVE
006350        PERFORM 9100-MISSING-KEY-I THRU 9100-MISSING-KEY-F
006360     ELSE
006370*       FOLDER ESTA BIEN - SE SIGUE CON TYPE.
006380        IF SEM-SM-HAS-TYPE(SMG-IX) NOT = 'Y' THEN
006390           MOVE 'type' TO WS-CLAVE
006400           PERFORM 9100-MISSING-KEY-I THRU 9100-MISSING-KEY-F
006410        ELSE
006420*          FOLDER Y TYPE ESTAN BIEN - FALTA CONFIRMAR QUE HAYA
006430*          ALGO QUE VALIDAR (AL MENOS UN ATRIBUTO O METRICA).
006440           PERFORM 5100-CHECK-HAY-AT-O-MT-I
006450              THRU 5100-CHECK-HAY-AT-O-MT-F
006460        END-IF
006470     END-IF.
006480 
006490 5000-VALID-ENCABEZADO-F. EXIT.
006500 
006510 
006520*----------------------------------------------------------------
006530*    RECORRE TODO EL GRUPO BUSCANDO AL MENOS UN REGISTRO AT O MT.
006540*    UN ARCHIVO DE SEMANTICA SIN NINGUN ATRIBUTO NI METRICA NO
006550*    APORTA NADA AL CATALOGO Y SE RECHAZA DE ENTRADA.
006560 5100-CHECK-HAY-AT-O-MT-I.
006570 
006580     MOVE ZERO TO WS-POS
006590     PERFORM 5110-CONTAR-AT-MT-I THRU 5110-CONTAR-AT-MT-F
006600        VARYING WS-IX FROM 1 BY 1
006610        UNTIL WS-IX > SMG-CANTIDAD OR WS-POS NOT = ZERO
006620 
006630     IF WS-POS = ZERO THEN
006640*       EL TEXTO DEL MENSAJE SUPERA LOS 40 CARACTERES Y NO CABE EN
006650*       UNA SOLA LITERAL DE CONTINUACION COMODA - SE ARMA EN DOS
006660*       PARTES CON STRING EN VEZ DE PARTIRLO EN MEDIO DE UNA
006670*       PALABRA.
006680        MOVE "At least one of 'attributes' or 'metrics' must"
006690           TO WS-MENSAJE-LIT
006700        STRING WS-MENSAJE-LIT DELIMITED BY SPACE
006710               ' be present.' DELIMITED BY SIZE
006720           INTO WS-MENSAJE-LIT
006730        PERFORM 9100-MISSING-KEY-LITERAL-I
006740           THRU 9100-MISSING-KEY-LITERAL-F
006750     END-IF.
006760 
006770 5100-CHECK-HAY-AT-O-MT-F. EXIT.
006780 
006790 
006800*----------------------------------------------------------------
006810*    SI EL REGISTRO WS-IX ES UN AT O UN MT, PRENDE WS-POS. EL LAZO
006820*    QUE LLAMA A ESTE PARRAFO SE DETIENE EN CUANTO ENCUENTRA UNO -
006830*    NO HACE FALTA CONTAR CUANTOS HAY, SOLO SI HAY.
006840 5110-CONTAR-AT-MT-I.
006850 
006860     IF SEM-REC-TYPE(WS-IX) = 'AT' OR SEM-REC-TYPE(WS-IX) = 'MT'
006870           THEN
006880        MOVE 1 TO WS-POS
006890     END-IF.
006900 
006910 5110-CONTAR-AT-MT-F. EXIT.
006920 
006930 
006940*----------------------------------------------------------------
006950*    REGLA M7: VALIDA CADA REGISTRO AT (ATRIBUTO) DEL GRUPO.
006960 7000-VALID-ATRIBUTOS-I.
006970 
006980     SET SMG-IX TO 1
006990     PERFORM 7100-VALID-UN-ATRIBUTO-I
007000        THRU 7100-VALID-UN-ATRIBUTO-F
007010        UNTIL SMG-IX > SMG-CANTIDAD OR WS-HAY-VIOLACION.
007020 
007030 7000-VALID-ATRIBUTOS-F. EXIT.
007040 
007050 
007060*----------------------------------------------------------------
007070*    SI EL REGISTRO ACTUAL ES UN AT, CHEQUEA NAME/DESC/CALCULATION,
007080*    LUEGO LA GRAMATICA DE CALCULATION (M9) SI VIENE PRESENTE, Y
007090*    POR ULTIMO EL FORMATO DE FILTER SI VIENE PRESENTE.
007100 7100-VALID-UN-ATRIBUTO-I.
007110 
007120     IF SEM-REC-TYPE(SMG-IX) = 'AT' THEN
007130        PERFORM 7200-CHECK-NAME-DESC-CALC-I
007140           THRU 7200-CHECK-NAME-DESC-CALC-F
007150 
007160*       M9 - SOLO SE REVISA LA GRAMATICA DE CALCULATION SI EL
007170*       CAMPO VINO PRESENTE (HAS-CALC = 'Y').
007180        IF NOT WS-HAY-VIOLACION
007190              AND SEM-AM-HAS-CALC(SMG-IX) = 'Y' THEN
007200           MOVE 'attr' TO WS-ATRIBUTO
007210           PERFORM 9500-CHECK-CALCULATION-I
007220              THRU 9500-CHECK-CALCULATION-F
007230        END-IF
007240 
007250*       SEM-AM-FILTER-BAD LO DEJA ENCENDIDO EL CARGADOR SI EL
007260*       TEXTO DE FILTER NO CUMPLIA SU PROPIO FORMATO ESPERADO.
007270        IF NOT WS-HAY-VIOLACION
007280              AND SEM-AM-HAS-FILTER(SMG-IX) = 'Y'
007290              AND SEM-AM-FILTER-BAD(SMG-IX) = 'Y' THEN
007300           MOVE 'filter' TO WS-CLAVE
007310           PERFORM 9300-INVALID-FORMAT-I
007320              THRU 9300-INVALID-FORMAT-F
007330        END-IF
007340     END-IF
007350 
007360     SET SMG-IX UP BY 1.
007370 
007380 7100-VALID-UN-ATRIBUTO-F. EXIT.
007390 
007400 
007410*----------------------------------------------------------------
007420*    NAME/DESC/CALCULATION, CUANDO ESTAN PRESENTES (HAS-xxx =
007430*    'E' = PRESENTE PERO VACIO), NO PUEDEN ESTAR VACIOS. SE USA
007440*    COMPARTIDO ENTRE REGLA M7 (ATRIBUTOS) Y M8 (METRICAS).
007450 7200-CHECK-NAME-DESC-CALC-I.
007460 
007470*    EVALUATE PRUEBA LAS TRES CLAVES EN ORDEN Y SE QUEDA CON LA
007480*    PRIMERA QUE ESTE VACIA - SOLO SE REPORTA UNA POR PASADA.
007490     EVALUATE TRUE
007500        WHEN SEM-AM-HAS-NAME(SMG-IX) = 'E'
007510           MOVE 'name' TO WS-CLAVE
007520        WHEN SEM-AM-HAS-DESC(SMG-IX) = 'E'
007530           MOVE 'desc' TO WS-CLAVE
007540        WHEN SEM-AM-HAS-CALC(SMG-IX) = 'E'
007550           MOVE 'calculation' TO WS-CLAVE
007560        WHEN OTHER
007570           MOVE SPACES TO WS-CLAVE
007580     END-EVALUATE
007590 
007600     IF WS-CLAVE NOT = SPACES THEN
007610        MOVE 'attr' TO WS-ATRIBUTO
007620        PERFORM 9200-EMPTY-VALUE-I THRU 9200-EMPTY-VALUE-F
007630     END-IF.
007640 
007650 7200-CHECK-NAME-DESC-CALC-F. EXIT.
007660 
007670 
007680*----------------------------------------------------------------
007690*    REGLA M8: VALIDA CADA REGISTRO MT (METRICA) DEL GRUPO.
007700 8000-VALID-METRICAS-I.
007710 
007720     SET SMG-IX TO 1
007730     PERFORM 8100-VALID-UNA-METRICA-I
007740        THRU 8100-VALID-UNA-METRICA-F
007750        UNTIL SMG-IX > SMG-CANTIDAD OR WS-HAY-VIOLACION.
007760 
007770 8000-VALID-METRICAS-F. EXIT.
007780 
007790 
007800*----------------------------------------------------------------
007810*    SI EL REGISTRO ACTUAL ES UNA MT, RECORRE TODAS LAS SUB-REGLAS
007820*    DE M8 EN ORDEN: NAME-O-CALCULATION, NAME/DESC/CALCULATION NO
007830*    VACIOS (COMPARTIDO CON M7), GRAMATICA DE CALCULATION (M9),
007840*    FUNCTION VALIDA Y, POR ULTIMO, QUE NO TRAIGA CLAVES DE MAS.
007850 8100-VALID-UNA-METRICA-I.
007860 
007870     IF SEM-REC-TYPE(SMG-IX) = 'MT' THEN
007880        PERFORM 8200-CHECK-NAME-O-CALC-I
007890           THRU 8200-CHECK-NAME-O-CALC-F
007900 
007910        IF NOT WS-HAY-VIOLACION THEN
007920           PERFORM 7200-CHECK-NAME-DESC-CALC-I
007930              THRU 7200-CHECK-NAME-DESC-CALC-F
007940        END-IF
007950 
007960        IF NOT WS-HAY-VIOLACION
007970              AND SEM-AM-HAS-CALC(SMG-IX) = 'Y' THEN
007980           MOVE 'metric' TO WS-ATRIBUTO
007990           PERFORM 9500-CHECK-CALCULATION-I
008000              THRU 9500-CHECK-CALCULATION-F
008010        END-IF
008020 
008030*       SEM-AM-FUNCTION-BAD LO DEJA ENCENDIDO EL CARGADOR SI LA
008040*       FUNCTION DE ESTA METRICA NO ESTA EN LA LISTA SOPORTADA.
008050        IF NOT WS-HAY-VIOLACION
008060              AND SEM-AM-FUNCTION-BAD(SMG-IX) = 'Y' THEN
008070           MOVE 'function' TO WS-CLAVE
008080           MOVE 'metric'   TO WS-ATRIBUTO
008090           PERFORM 9200-EMPTY-VALUE-I THRU 9200-EMPTY-VALUE-F
008100        END-IF
008110 
008120*       SEM-AM-EXTRA-KEY LO DEJA EL CARGADOR CON LA PRIMERA CLAVE
008130*       DEL REGISTRO QUE NO ESTA EN LA LISTA DE CLAVES PERMITIDAS.
008140        IF NOT WS-HAY-VIOLACION
008150              AND SEM-AM-EXTRA-KEY(SMG-IX) NOT = SPACES THEN
008160           MOVE SEM-AM-EXTRA-KEY(SMG-IX) TO WS-CLAVE
008170           MOVE SPACES TO WS-TIPO-ESPERADO
008180           STRING 'name, calculation, function, desc, '
008190                  'filter, synonym'
008200              DELIMITED BY SIZE INTO WS-TIPO-ESPERADO
008210           PERFORM 9400-INVALID-KEY-I THRU 9400-INVALID-KEY-F
008220        END-IF
008230     END-IF
008240 
008250     SET SMG-IX UP BY 1.
008260 
008270 8100-VALID-UNA-METRICA-F. EXIT.
008280 
008290 
008300*----------------------------------------------------------------
008310*    UNA METRICA SIN NAME NI CALCULATION SOLO SE ACEPTA SI SU
008320*    PROPIA CLAVE ES UN COLUMN-ID DEL SCHEMA REFERENCIADO.
008330 8200-CHECK-NAME-O-CALC-I.
008340 
008350     IF SEM-AM-HAS-NAME(SMG-IX) = 'N'
008360           AND SEM-AM-HAS-CALC(SMG-IX) = 'N' THEN
008370 
008380*       WS-SCT-IX-HALLADO QUEDA DE LA ULTIMA SR VALIDADA - SE
008390*       REUTILIZA AQUI PORQUE LAS METRICAS SE VALIDAN DESPUES DE
008400*       LAS FUENTES EN EL FLUJO DEL PROGRAMA.
008410        SET WS-COLUMNA-OK TO 'N'
008420        PERFORM 8210-COMPARAR-CLAVE-METRICA-I
008430           THRU 8210-COMPARAR-CLAVE-METRICA-F
008440           VARYING SCT-COL-IX FROM 1 BY 1
008450           UNTIL SCT-COL-IX > SCT-COL-CANTIDAD(WS-SCT-IX-HALLADO)
008460              OR WS-COLUMNA-ENCONTRADA
008470 
008480        IF NOT WS-COLUMNA-ENCONTRADA THEN
008490           MOVE 'name or calculation' TO WS-CLAVE
008500           PERFORM 9100-MISSING-KEY-I THRU 9100-MISSING-KEY-F
008510        END-IF
008520     END-IF.
008530 
008540 8200-CHECK-NAME-O-CALC-F. EXIT.
008550 
008560 
008570*----------------------------------------------------------------
008580*    COMPARA UNA COLUMNA DEL SCHEMA HALLADO CONTRA LA CLAVE PROPIA
008590*    DE LA METRICA (ITEM-KEY).
008600 8210-COMPARAR-CLAVE-METRICA-I.
008610 
008620     IF SCT-COL-ID(WS-SCT-IX-HALLADO SCT-COL-IX)
008630           = SEM-AM-ITEM-KEY(SMG-IX) THEN
008640        SET WS-COLUMNA-OK TO 'Y'
008650     END-IF.
008660 
008670 8210-COMPARAR-CLAVE-METRICA-F. EXIT.
008680 
008690 
008700*----------------------------------------------------------------
008710*    REGLA M9: GRAMATICA DE LA EXPRESION DE CALCULO. EL ESTANDAR
008720*    DA CUATRO INCISOS PRACTICOS: (A) NO VACIA; (B) SI EMPIEZA CON
008730*    EL NOMBRE DE UNA FUNCION SOPORTADA SEGUIDO DE '(', LOS
008740*    PARENTESIS DEBEN BALANCEAR Y EL CONTENIDO INTERNO SOLO PUEDE
008750*    TRAER CARACTERES BASICOS (MAS LA COMA DE LA LISTA DE
008760*    ARGUMENTOS); (C) CASO CONTRARIO, TODO EL TEXTO DEBE SER
008770*    CARACTERES BASICOS, CON OPERADORES DE COMPARACION/LOGICOS
008780*    COMO SEPARADORES; (D) CUALQUIER OTRO CARACTER (POR EJEMPLO,
008790*    UNA COMA FUERA DE UNA LLAMADA A FUNCION) ES INVALIDO.
008800 9500-CHECK-CALCULATION-I.
008810
008820     IF SEM-AM-CALCULATION(SMG-IX) = SPACES THEN
008830        PERFORM 9590-CALC-INVALIDA-I THRU 9590-CALC-INVALIDA-F
008840     ELSE
008850*       PASA LA EXPRESION A MAYUSCULA (M9 ES CASE-INSENSITIVE) Y
008860*       MIDE SU LARGO REAL, LUEGO DECIDE ENTRE EL INCISO (B) Y EL
008870*       (C) SEGUN SI EMPIEZA CON UNA FUNCION SOPORTADA.
008880        PERFORM 9520-ARMAR-CALC-MAYUS-I THRU 9520-ARMAR-CALC-MAYUS-F
008890        PERFORM 9530-BUSCAR-FUNCION-I THRU 9530-BUSCAR-FUNCION-F
008900        IF WS-HAY-FUNCION THEN
008910           PERFORM 9540-CHECK-LLAMADA-FUNCION-I
008920              THRU 9540-CHECK-LLAMADA-FUNCION-F
008930        ELSE
008940*          INCISO (C): SE RECORRE CARACTER POR CARACTER (HASTA
008950*          100 POSICIONES, LARGO MAXIMO DEL CAMPO) Y SE CORTA EN
008960*          CUANTO UNO NO PERTENECE A LA CLASE BASICA (LA COMA NO
008970*          ESTA EN ELLA - INCISO (D)).
008980           PERFORM 9510-CHECK-UN-CARACTER-CALC-I
008990              THRU 9510-CHECK-UN-CARACTER-CALC-F
009000              VARYING WS-IX FROM 1 BY 1
009010              UNTIL WS-IX > 100 OR WS-HAY-VIOLACION
009020        END-IF
009030     END-IF.
009040
009050 9500-CHECK-CALCULATION-F. EXIT.
009060
009070
009080*----------------------------------------------------------------
009090*    INCISO (C): CHEQUEA UN SOLO CARACTER DE LA EXPRESION CONTRA
009100*    LA CLASE WS-CLASE-CALC (SIN COMA).
009110 9510-CHECK-UN-CARACTER-CALC-I.
009120
009130     MOVE SEM-AM-CALCULATION(SMG-IX)(WS-IX:1) TO WS-UN-CARACTER
009140     IF WS-UN-CARACTER IS NOT WS-CLASE-CALC THEN
009150        PERFORM 9590-CALC-INVALIDA-I THRU 9590-CALC-INVALIDA-F
009160     END-IF.
009170
009180 9510-CHECK-UN-CARACTER-CALC-F. EXIT.
009190
009200
009210*----------------------------------------------------------------
009220*    ARMA WS-CALC-MAYUS (COPIA EN MAYUSCULA DE CALCULATION) Y
009230*    WS-LARGO-CALC (POSICION DEL ULTIMO CARACTER NO-BLANCO), UN
009240*    LARGO QUE NECESITAN TANTO LA BUSQUEDA DE FUNCION COMO EL
009250*    CHEQUEO DE PARENTESIS MAS ABAJO.
009260 9520-ARMAR-CALC-MAYUS-I.
009270
009280     MOVE SEM-AM-CALCULATION(SMG-IX) TO WS-CALC-MAYUS
009290     INSPECT WS-CALC-MAYUS CONVERTING
009300        'abcdefghijklmnopqrstuvwxyz' TO
009310        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009320     MOVE ZERO TO WS-LARGO-CALC
009330     PERFORM 9521-MEDIR-CALC-I THRU 9521-MEDIR-CALC-F
009340        VARYING WS-POS-SCAN FROM 100 BY -1
009350        UNTIL WS-POS-SCAN = ZERO OR WS-LARGO-CALC NOT = ZERO.
009360
009370 9520-ARMAR-CALC-MAYUS-F. EXIT.
009380
009390
009400 9521-MEDIR-CALC-I.
009410
009420     IF WS-CALC-MAYUS(WS-POS-SCAN:1) NOT = SPACE THEN
009430        MOVE WS-POS-SCAN TO WS-LARGO-CALC
009440     END-IF.
009450
009460 9521-MEDIR-CALC-F. EXIT.
009470
009480
009490*----------------------------------------------------------------
009500*    INCISO (B): RECORRE LA TABLA DE FUNCIONES SOPORTADAS; SI EL
009510*    TEXTO EMPIEZA CON UN NOMBRE DE LA TABLA SEGUIDO DE '(' SIN
009520*    ESPACIO DE POR MEDIO, LO TOMA COMO UNA LLAMADA A FUNCION Y
009530*    GUARDA LA POSICION DEL PARENTESIS QUE ABRE.
009540 9530-BUSCAR-FUNCION-I.
009550
009560     MOVE 'N' TO WS-FUNCION-SWITCH
009570     MOVE ZERO TO WS-POS-PAREN-ABRE
009580     PERFORM 9531-PROBAR-UNA-FUNCION-I
009590        THRU 9531-PROBAR-UNA-FUNCION-F
009600        VARYING WS-FUNCION-IX FROM 1 BY 1
009610        UNTIL WS-FUNCION-IX > 17 OR WS-HAY-FUNCION.
009620
009630 9530-BUSCAR-FUNCION-F. EXIT.
009640
009650
009660 9531-PROBAR-UNA-FUNCION-I.
009670
009680     MOVE ZERO TO WS-LARGO-FUNCION
009690     PERFORM 9532-MEDIR-FUNCION-I THRU 9532-MEDIR-FUNCION-F
009700        VARYING WS-POS-SCAN FROM 10 BY -1
009710        UNTIL WS-POS-SCAN = ZERO OR WS-LARGO-FUNCION NOT = ZERO
009720
009730     IF WS-LARGO-FUNCION > ZERO
009740           AND WS-LARGO-FUNCION < WS-LARGO-CALC
009750           AND WS-CALC-MAYUS(1:WS-LARGO-FUNCION) =
009760               WS-FUNCION-NOMBRE(WS-FUNCION-IX)(1:WS-LARGO-FUNCION)
009770           AND WS-CALC-MAYUS(WS-LARGO-FUNCION + 1:1) = '(' THEN
009780        COMPUTE WS-POS-PAREN-ABRE = WS-LARGO-FUNCION + 1
009790        SET WS-HAY-FUNCION TO TRUE
009800     END-IF.
009810
009820 9531-PROBAR-UNA-FUNCION-F. EXIT.
009830
009840
009850 9532-MEDIR-FUNCION-I.
009860
009870     IF WS-FUNCION-NOMBRE(WS-FUNCION-IX)(WS-POS-SCAN:1)
009880           NOT = SPACE THEN
009890        MOVE WS-POS-SCAN TO WS-LARGO-FUNCION
009900     END-IF.
009910
009920 9532-MEDIR-FUNCION-F. EXIT.
009930
009940
009950*----------------------------------------------------------------
009960*    INCISO (B): YA SE SABE QUE EL TEXTO EMPIEZA CON FUNCION(. SE
009970*    EXIGE QUE EL ULTIMO CARACTER SEA EL PARENTESIS QUE CIERRA Y
009980*    QUE LOS PARENTESIS DEL MEDIO BALANCEEN (9541), RECHAZANDO
009990*    CASOS COMO 'SUM(A' (NO CIERRA) O 'SUM(A))' (SOBRA UN CIERRE).
010000 9540-CHECK-LLAMADA-FUNCION-I.
010010
010020     IF WS-CALC-MAYUS(WS-LARGO-CALC:1) NOT = ')' THEN
010030        PERFORM 9590-CALC-INVALIDA-I THRU 9590-CALC-INVALIDA-F
010040     ELSE
010050        MOVE ZERO TO WS-NIVEL-PAREN
010060        PERFORM 9541-CHECK-UN-PAREN-I
010070           THRU 9541-CHECK-UN-PAREN-F
010080           VARYING WS-IX FROM WS-POS-PAREN-ABRE BY 1
010090           UNTIL WS-IX > WS-LARGO-CALC OR WS-HAY-VIOLACION
010100        IF NOT WS-HAY-VIOLACION AND WS-NIVEL-PAREN NOT = ZERO THEN
010110           PERFORM 9590-CALC-INVALIDA-I THRU 9590-CALC-INVALIDA-F
010120        END-IF
010130     END-IF.
010140
010150 9540-CHECK-LLAMADA-FUNCION-F. EXIT.
010160
010170
010180*----------------------------------------------------------------
010190*    UN PARENTESIS SUMA O RESTA UN NIVEL (UN CIERRE DE MAS DEJA EL
010200*    NIVEL NEGATIVO - INVALIDO); CUALQUIER OTRO CARACTER SE
010210*    CHEQUEA CONTRA WS-CLASE-CALC-FN (BASICA + COMA).
010220 9541-CHECK-UN-PAREN-I.
010230
010240     EVALUATE WS-CALC-MAYUS(WS-IX:1)
010250        WHEN '('
010260           ADD 1 TO WS-NIVEL-PAREN
010270        WHEN ')'
010280           SUBTRACT 1 FROM WS-NIVEL-PAREN
010290           IF WS-NIVEL-PAREN < ZERO THEN
010300              PERFORM 9590-CALC-INVALIDA-I THRU 9590-CALC-INVALIDA-F
010310           END-IF
010320        WHEN OTHER
010330           MOVE WS-CALC-MAYUS(WS-IX:1) TO WS-UN-CARACTER
010340           IF WS-UN-CARACTER IS NOT WS-CLASE-CALC-FN THEN
010350              PERFORM 9590-CALC-INVALIDA-I THRU 9590-CALC-INVALIDA-F
010360           END-IF
010370     END-EVALUATE.
010380
010390 9541-CHECK-UN-PAREN-F. EXIT.
010400
010410
010420*----------------------------------------------------------------
010430*    DIAGNOSTICO COMPARTIDO DE M9 - LO USAN EL CHEQUEO DE VACIO,
010440*    EL ESCANEO DE CLASE UNICA (C) Y EL CHEQUEO DE PARENTESIS (B).
010450 9590-CALC-INVALIDA-I.
010460
010470     MOVE 'calculation' TO WS-CLAVE
010480     MOVE 'valid calculation format' TO WS-TIPO-ESPERADO
010490     PERFORM 9300-INVALID-FORMAT-I THRU 9300-INVALID-FORMAT-F.
010500
010510 9590-CALC-INVALIDA-F. EXIT.
010520 
010530 
010540*----------------------------------------------------------------
010550*    PARRAFOS COMUNES DE DIAGNOSTICO (TKT-IM-0120). ARMAN EL      IM0120
010560*    MENSAJE SEGUN LA PLANTILLA DE LA CATEGORIA Y DEVUELVEN
010570*    RETURN-CODE DISTINTO DE CERO. TODAS SIGUEN EL MISMO PATRON:
010580*    CODIGO, LIMPIAR EL CAMPO DE SALIDA, ARMAR EL TEXTO CON STRING
010590*    Y PRENDER EL SWITCH DE VIOLACION PARA QUE EL PARRAFO LLAMADOR
010600*    CORTE SU PROPIO LAZO.
010610 9100-MISSING-KEY-I.
010620 
010630     MOVE 4 TO LK-RETURN-CODE
010640     MOVE SPACES TO LK-ERROR-MSG
010650     STRING "Missing required key: '" WS-CLAVE "'."
010660        DELIMITED BY SIZE INTO LK-ERROR-MSG
010670     SET WS-HAY-VIOLACION TO TRUE.
010680 
010690 9100-MISSING-KEY-F. EXIT.
010700 
010710 
010720*----------------------------------------------------------------
010730*    VARIANTE DE MISSING-KEY CUYO TEXTO YA VIENE ARMADO EN
010740*    WS-MENSAJE-LIT (MENSAJES LITERALES DE M1/M2/M5 - ORACIONES
010750*    COMPLETAS, NO UNA CLAVE SUELTA, POR ESO NO PASAN POR
010760*    WS-CLAVE NI POR LA PLANTILLA "MISSING REQUIRED KEY: '...'").
010770 9100-MISSING-KEY-LITERAL-I.
010780 
010790     MOVE 4 TO LK-RETURN-CODE
010800     MOVE SPACES TO LK-ERROR-MSG
010810     MOVE WS-MENSAJE-LIT TO LK-ERROR-MSG
010820     SET WS-HAY-VIOLACION TO TRUE.
010830 
010840 9100-MISSING-KEY-LITERAL-F. EXIT.
010850 
010860 
010870*----------------------------------------------------------------
010880*    VALOR PRESENTE PERO VACIO (CODIGO DE RETORNO 8, DISTINTO DEL
010890*    4 DE LLAVE AUSENTE - AYUDA A DISTINGUIR LOS DOS CASOS EN EL
010900*    REPORTE DE VALIDACION SIN TENER QUE LEER EL TEXTO COMPLETO).
010910 9200-EMPTY-VALUE-I.
010920 
010930     MOVE 8 TO LK-RETURN-CODE
010940     MOVE SPACES TO LK-ERROR-MSG
010950     STRING "Missing or empty value for: '" WS-CLAVE
010960            "' in " WS-ATRIBUTO "."
010970        DELIMITED BY SIZE INTO LK-ERROR-MSG
010980     SET WS-HAY-VIOLACION TO TRUE.
010990 
011000 9200-EMPTY-VALUE-F. EXIT.
011010 
011020 
011030*----------------------------------------------------------------
011040*    FORMATO INVALIDO (CODIGO DE RETORNO 12). WS-TIPO-ESPERADO
011050*    TRAE EL NOMBRE DEL FORMATO QUE EL CAMPO DEBIO HABER TENIDO.
011060 9300-INVALID-FORMAT-I.
011070 
011080     MOVE 12 TO LK-RETURN-CODE
011090     MOVE SPACES TO LK-ERROR-MSG
011100     STRING "Invalid format for key '" WS-CLAVE
011110            "'. Expected type: '" WS-TIPO-ESPERADO "'."
011120        DELIMITED BY SIZE INTO LK-ERROR-MSG
011130     SET WS-HAY-VIOLACION TO TRUE.
011140 
011150 9300-INVALID-FORMAT-F. EXIT.
011160 
011170 
011180*----------------------------------------------------------------
011190*    CLAVE FUERA DE LA LISTA PERMITIDA (CODIGO DE RETORNO 16).
011200*    WS-TIPO-ESPERADO AQUI TRAE LA LISTA DE CLAVES VALIDAS EN VEZ
011210*    DE UN NOMBRE DE FORMATO, PERO EL CAMPO SE REUTILIZA POR NO
011220*    TENER QUE DECLARAR OTRO DE 30-40 BYTES SOLO PARA ESTO.
011230 9400-INVALID-KEY-I.
011240 
011250     MOVE 16 TO LK-RETURN-CODE
011260     MOVE SPACES TO LK-ERROR-MSG
011270     STRING "Invalid key '" WS-CLAVE
011280            "'. Expected one of: " WS-TIPO-ESPERADO
011290        DELIMITED BY SIZE INTO LK-ERROR-MSG
011300     SET WS-HAY-VIOLACION TO TRUE.
011310 
011320 9400-INVALID-KEY-F. EXIT.
